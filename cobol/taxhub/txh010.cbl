000010******************************************************************
000020*                                                                *
000030*                 TRANSACTION / SNAPSHOT FILE PARSER              *
000040*                                                                *
000050*           Validates input rows, builds the transaction         *
000060*           table and the open tax-lot table by FIFO matching    *
000070*                                                                *
000080******************************************************************
000090*
000100 identification          division.
000110*================================
000120*
000130 program-id.             txh010.
000140*
000150 author.                 R J Danby.
000160*
000170 installation.           Applewood Computers Accounting System.
000180*
000190 date-written.           08/01/1986.
000200*
000210 date-compiled.
000220*
000230 security.               Copyright (C) 1986-2026, Applewood
000240*                        Computers Accounting System.
000250*                        Distributed under the GNU General
000260*                        Public License.  See the file COPYING
000270*                        for details.
000280*
000290*    Remarks.            Tax Harvesting - CSV-Parser Equivalent.
000300*                        Reads the Transaction-History file or
000310*                        the Snapshot file (per the run-format
000320*                        flag on the Tax-Param record), validates
000330*                        every row and builds the open Tax-Lot
000340*                        table by FIFO matching.
000350*
000360*    Called Modules.     None.
000370*
000380*    Files used :        TAX-TRANS.  Transaction History (in).
000390*                        TAX-SNAP.   Portfolio Snapshot (in).
000400*
000410*    Error or Warning messages used.
000420*                        See Ac-Warn / Ab-Error texts below.
000430*
000440*****
000450* Changes:
000460* 08/01/86 rjd - 1.00 Created.
000470* 22/03/86 rjd - 1.01 Fixed FIFO removal not shrinking table on a
000480*                     fully consumed lot - ticket AC-114.
000490* 14/11/89 rjd - 1.02 OEXP rows were warning when no lots open;
000500*                     spec says silent for OEXP - ticket AC-230.
000510* 19/02/93 khs - 1.03 Added option asset classification on the
000520*                     description text (call/put/$/strike).
000530* 06/09/98 khs - 1.04 Y2K - Activity-Date now full ccyymmdd on
000540*                     the input file, no more windowing.
000550* 11/06/03 dpw - 1.05 Last-price table added so lots built from
000560*                     the transaction path carry a usable current
000570*                     price - ticket AC-402.
000580* 17/01/26 vbc - 1.06 Snapshot path added (Prm-Run-Format = S).
000590*
000600*****************************************************************
000610*
000620 environment             division.
000630*================================
000640*
000650 configuration           section.
000660 special-names.
000670     class Numeric-Digit is "0123456789".
000680*
000690 input-output            section.
000700 file-control.
000710     select  Transaction-File    assign to "TAXTRANS"
000720             organization line sequential
000730             status Trn-File-Status.
000740*
000750     select  Snapshot-File       assign to "TAXSNAP"
000760             organization line sequential
000770             status Snp-File-Status.
000780*
000790 data                    division.
000800*================================
000810*
000820 file                    section.
000830*
000840 fd  Transaction-File.
000850*
000860 01  Transaction-File-Record        pic x(120).
000870*
000880 fd  Snapshot-File.
000890*
000900 01  Snapshot-File-Record           pic x(60).
000910*
000920 working-storage         section.
000930*-----------------------
000940*
000950 77  Prog-Name                       pic x(20)
000960                                     value "txh010 (1.06)".
000970*
000980 01  WS-File-Status.
000990     03  Trn-File-Status             pic xx.
001000     03  Snp-File-Status             pic xx.
001005     03  filler                      pic x(04).
001010*
001020 01  WS-Switches.
001030     03  WS-Trans-Eof                pic x       value "N".
001040         88  Trans-Is-Eof                value "Y".
001050     03  WS-Snap-Eof                 pic x       value "N".
001060         88  Snap-Is-Eof                 value "Y".
001070     03  WS-Warned-No-Purch-Date     pic x       value "N".
001075     03  filler                      pic x(02).
001080*
001090 01  WS-Counters.
001100     03  WS-Row-No                   pic 9(5)    comp.
001105     03  WS-Snap-Row-No              pic 9(5)    comp.
001110     03  A                           pic 9(4)    comp.
001120     03  B                           pic 9(4)    comp.
001130     03  I                           pic 9(4)    comp.
001150     03  WS-Sold-Remaining           pic 9(7)v9(4).
001160     03  filler                      pic x(04).
001170*
001180*> Last-price scratch table - one entry per distinct symbol seen
001190*> on the transaction path, used to give the lots a current price
001200*> proxy since the transaction file carries no price-per-symbol
001210*> field of its own (client confirmed 11/06/03 - see ticket AC-402)
001220*
001230 01  WS-Last-Price-Table.
001240     03  WS-Last-Price-Count         pic 9(4)    comp.
001250     03  WS-Last-Price-Entry         occurs 250 times
001260                                     indexed by Lp-Ix.
001270         05  LP-Symbol               pic x(10).
001280         05  LP-Price                pic 9(7)v99.
001285*
001286 01  WS-Last-Price-Sequence redefines WS-Last-Price-Table.
001287     03  filler                      pic 9(4)    comp.
001288     03  LP-Entry-Bytes              occurs 250 times
001289                                     pic x(15).
001290*
001300 01  WS-Description-Work.
001310     03  WS-Descr-Upper              pic x(40).
001320     03  WS-Tally                    pic 9(3)    comp.
001322     03  filler                      pic x(05).
001325*
001326*> One transaction table entry's worth of bytes, used as the swap
001327*> cell by ac010-Bubble-Down (8+10+4+11+9+11+1+11 = 65).
001328*
001329 01  WS-Swap-Entry                   pic x(65).
001330*
001340 01  WS-Date-Work.
001350     03  WS-Date-Bin                 pic 9(8).
001360     03  filler redefines WS-Date-Bin.
001370         05  WS-Date-CCYY            pic 9(4).
001380         05  WS-Date-MM              pic 99.
001390         05  WS-Date-DD              pic 99.
001400*
001410 01  WS-Row-No-Ed                    pic zzzz9.
001412 01  WS-Unmatched-Qty-Ed             pic zzzzzz9.9999.
001415*
001416 01  WS-Reason-Text                  pic x(70).
001417 01  WS-Warn-Symbol                  pic x(10).
001420*
001430 01  Ab-Error-Messages.
001440     03  Ab-Bad-Date        pic x(35) value
001450         "bad or missing activity date".
001460     03  Ab-No-Symbol       pic x(35) value
001470         "missing symbol".
001480     03  Ab-Bad-Code        pic x(35) value
001490         "unknown transaction code".
001500     03  Ab-Bad-Snap-Qty    pic x(35) value
001510         "snapshot quantity not > zero".
001515     03  filler                      pic x(05).
001520*
001530 01  Ac-Warn-Messages.
001540     03  Ac-Warn-No-Lots    pic x(55) value
001550         "short sale or prior history not in file".
001560     03  Ac-Warn-Unmatched  pic x(24) value
001570         "unmatched, qty remaining".
001580     03  Ac-Warn-No-Date-Col pic x(70) value
001590         "no purchase date column - all rows treated as short-term".
001595     03  filler                      pic x(10).
001600*
001610 linkage                 section.
001620*-----------------------
001630*
001640     copy "wstxprm.cob".
001650     copy "wstxtrn.cob".
001660     copy "wstxlot.cob".
001670     copy "wstxerr.cob".
001680*
001690 procedure division using TXH-Param-Record
001700                          TXH-Trans-Table
001710                          TXH-Lot-Table
001720                          TXH-Error-Table.
001730*=====================================================
001740*
001750 aa000-Main                  section.
001760*****************************************
001770*
001780     move     zero to Trn-Tab-Count
001790                      Lot-Tab-Count
001800                      Err-Tab-Count
001810                      WS-Last-Price-Count.
001820*
001830     if       Prm-Format-Trans
001835              perform  aa100-Process-Transactions
001840                       thru aa100-Exit
001850     else
001855              perform  aa200-Process-Snapshot
001858                       thru aa200-Exit
001870     end-if.
001880*
001890     goback.
001900*
001910 aa000-Exit.  exit section.
001920*
001930 aa100-Process-Transactions.
001940*****************************************
001950*
001960     open     input Transaction-File.
001970     if       Trn-File-Status not = "00"
001980              move     "Cannot open TAX-TRANS" to Err-Text (1)
001990              move     1 to Err-Tab-Count
002000              go to    aa100-Exit
002010     end-if.
002020*
002030     move     zero to WS-Row-No.
002040     move     "N"  to WS-Trans-Eof.
002050     perform  aa110-Read-Trans-Row
002060              thru aa110-Exit
002070              until Trans-Is-Eof.
002080     close    Transaction-File.
002090*
002100     perform  ac000-Sort-Trans-Table thru ac000-Exit.
002110     perform  ac100-Build-Lots-Fifo  thru ac100-Exit.
002120     perform  ac900-Apply-Last-Price thru ac900-Exit.
002130*
002140 aa100-Exit.  exit.
002150*
002160 aa110-Read-Trans-Row.
002170*****************************************
002180*
002190     read     Transaction-File into Transaction-File-Record
002200              at end
002210                   move  "Y" to WS-Trans-Eof
002220                   go to aa110-Exit
002230     end-read.
002240     add      1 to WS-Row-No.
002250     move     Transaction-File-Record to TXH-Trans-Record.
002260     perform  ab000-Validate-Trans-Row thru ab000-Exit.
002270*
002280 aa110-Exit.  exit.
002290*
002300 ab000-Validate-Trans-Row.
002310*****************************************
002320*
002325     if       Trn-Activity-Date = zero
002330              move     Ab-Bad-Date to WS-Reason-Text
002332              perform  ab900-Reject-Trans-Row thru ab900-Exit
002335              go to    ab000-Exit
002338     end-if.
002340*
002342     move     Trn-Activity-Date to WS-Date-Bin.
002344     if       WS-Date-CCYY < 1900 or WS-Date-MM = zero or
002346              WS-Date-MM > 12 or WS-Date-DD = zero or
002348              WS-Date-DD > 31
002350              move     Ab-Bad-Date to WS-Reason-Text
002360              perform  ab900-Reject-Trans-Row thru ab900-Exit
002380              go to    ab000-Exit
002390     end-if.
002400*
002410     if       Trn-Instrument = spaces
002420              move     Ab-No-Symbol to WS-Reason-Text
002425              perform  ab900-Reject-Trans-Row thru ab900-Exit
002440              go to    ab000-Exit
002450     end-if.
002460*
002470     if       Trn-Code not = "BUY " and not = "SELL" and
002480              Trn-Code not = "STO " and not = "BTC " and
002490              Trn-Code not = "BTO " and not = "STC " and
002500              Trn-Code not = "OEXP"
002505              move     Ab-Bad-Code to WS-Reason-Text
002510              perform  ab900-Reject-Trans-Row thru ab900-Exit
002530              go to    ab000-Exit
002540     end-if.
002550*
002560     perform  ab030-Classify-Asset thru ab030-Exit.
002570*
002580     add      1 to Trn-Tab-Count.
002590     move     Trn-Activity-Date to TT-Activity-Date (Trn-Tab-Count).
002600     move     Trn-Instrument    to TT-Instrument    (Trn-Tab-Count).
002610     move     Trn-Code          to TT-Code          (Trn-Tab-Count).
002620     move     Trn-Quantity      to TT-Quantity       (Trn-Tab-Count).
002630     move     Trn-Price         to TT-Price          (Trn-Tab-Count).
002640     move     Trn-Amount        to TT-Amount         (Trn-Tab-Count).
002650     move     Trn-Asset-Type    to TT-Asset-Type      (Trn-Tab-Count).
002660     move     zero              to TT-Consumed-Qty   (Trn-Tab-Count).
002670*
002680 ab000-Exit.  exit.
002690*
002700 ab030-Classify-Asset.
002710*****************************************
002720*
002730*> Option if code names an option leg, else look for tell-tale
002740*> words or a strike-price dollar sign in the free text.
002750*
002760     if       Trn-Code = "STO " or "BTC " or "BTO " or
002765              Trn-Code = "STC " or "OEXP"
002768              move     "O" to Trn-Asset-Type
002780              go to    ab030-Exit
002790     end-if.
002800*
002810     move     FUNCTION UPPER-CASE (Trn-Description) to WS-Descr-Upper.
002820     move     zero to WS-Tally.
002830     inspect  WS-Descr-Upper tallying WS-Tally
002840              for all "CALL" all "PUT" all "$" all "STRIKE".
002850     if       WS-Tally > zero
002860              move     "O" to Trn-Asset-Type
002870     else
002880              move     "S" to Trn-Asset-Type
002890     end-if.
002900*
002910 ab030-Exit.  exit.
002920*
002930 ab900-Reject-Trans-Row.
002940*****************************************
002950*
002960     if       Err-Tab-Count < 500
002970              add      1 to Err-Tab-Count
002980              move     WS-Row-No to WS-Row-No-Ed
002990              string   "Row " delimited by size
003000                       WS-Row-No-Ed delimited by size
003010                       " " delimited by size
003020                       Trn-Instrument delimited by space
003030                       " - " delimited by size
003040                       WS-Reason-Text delimited by size
003050                       into Err-Text (Err-Tab-Count)
003060     end-if.
003070*
003080 ab900-Exit.  exit.
003090*
003100 ac000-Sort-Trans-Table.
003110*****************************************
003120*
003130*> Stable insertion sort ascending by activity date - swap only
003140*> when strictly out of order so rows sharing a date keep their
003150*> original relative position (ticket AC-108, 1986).
003160*
003170     if       Trn-Tab-Count < 2
003180              go to    ac000-Exit
003190     end-if.
003200*
003205     perform  ac005-Bubble-Row thru ac005-Exit
003207              varying A from 2 by 1
003209              until A > Trn-Tab-Count.
003280*
003290 ac000-Exit.  exit.
003295*
003296 ac005-Bubble-Row.
003297*****************************************
003298*
003299     move     A to B.
003300     perform  ac010-Bubble-Down thru ac010-Exit
003301              until B < 2
003302              or TT-Activity-Date (B - 1) <= TT-Activity-Date (B).
003303*
003304 ac005-Exit.  exit.
003305*
003310 ac010-Bubble-Down.
003320*****************************************
003330*
003340     move     Trn-Tab-Entry (B)     to WS-Swap-Entry.
003350     move     Trn-Tab-Entry (B - 1) to Trn-Tab-Entry (B).
003360     move     WS-Swap-Entry         to Trn-Tab-Entry (B - 1).
003370     subtract 1 from B.
003380*
003390 ac010-Exit.  exit.
003400*
003410 ac100-Build-Lots-Fifo.
003420*****************************************
003430*
003440     perform  ac110-Build-One-Trans thru ac110-Exit
003442              varying A from 1 by 1
003444              until A > Trn-Tab-Count.
003590*
003600 ac100-Exit.  exit.
003605*
003606 ac110-Build-One-Trans.
003607*****************************************
003608*
003609     evaluate true
003610         when TT-Is-Buy (A) or TT-Is-Open-Short (A)
003612              perform  ac200-Open-Lot thru ac200-Exit
003614         when TT-Is-Sell (A)
003616              perform  ac300-Consume-Sell thru ac300-Exit
003618         when TT-Is-Expire (A)
003620              perform  ac400-Consume-Expire thru ac400-Exit
003622         when other
003624              continue
003626     end-evaluate.
003628     perform  ac850-Track-Last-Price thru ac850-Exit.
003630*
003632 ac110-Exit.  exit.
003634*
003636 ac200-Open-Lot.
003638*****************************************
003640*
003642     if       Lot-Tab-Count >= 600
003644              go to    ac200-Exit
003646     end-if.
003648     add      1 to Lot-Tab-Count.
003650     move     TT-Instrument (A)    to LT-Symbol       (Lot-Tab-Count).
003652     move     TT-Quantity (A)      to LT-Quantity     (Lot-Tab-Count).
003654     move     TT-Price (A)         to LT-Basis-Per-Share (Lot-Tab-Count).
003656     compute  LT-Total-Basis (Lot-Tab-Count) =
003658              TT-Price (A) * TT-Quantity (A).
003660     move     TT-Activity-Date (A) to LT-Purchase-Date (Lot-Tab-Count).
003662     move     TT-Asset-Type (A)    to LT-Asset-Type   (Lot-Tab-Count).
003664     move     zero                 to LT-Current-Price (Lot-Tab-Count).
003666     move     zero                 to LT-Unrealized-Pnl (Lot-Tab-Count).
003668     move     zero                 to LT-Unrealized-Pct (Lot-Tab-Count).
003670     move     zero                 to LT-Holding-Days  (Lot-Tab-Count).
003672     move     "N"                  to LT-LT-Flag       (Lot-Tab-Count).
003674     move     zero                 to LT-Wash-Disallowed (Lot-Tab-Count).
003676*
003678 ac200-Exit.  exit.
003680*
003682 ac300-Consume-Sell.
003684*****************************************
003686*
003688     move     TT-Quantity (A) to WS-Sold-Remaining.
003690     move     zero to B.
003692     perform  ac305-Scan-One-Lot thru ac305-Exit
003694              varying I from 1 by 1
003696              until I > Lot-Tab-Count
003698              or WS-Sold-Remaining = zero.
003700*
003702     if       B = zero
003704              move     TT-Instrument (A) to WS-Warn-Symbol
003706              move     Ac-Warn-No-Lots to WS-Reason-Text
003708              perform  ac920-Add-Warning thru ac920-Exit
003710     else
003712         if   WS-Sold-Remaining > zero
003713              move     TT-Instrument (A) to WS-Warn-Symbol
003714              move     WS-Sold-Remaining to WS-Unmatched-Qty-Ed
003715              string   Ac-Warn-Unmatched delimited by size
003716                       " " delimited by size
003717                       WS-Unmatched-Qty-Ed delimited by size
003718                       into WS-Reason-Text
003719              perform  ac920-Add-Warning thru ac920-Exit
003720         end-if
003722     end-if.
003724*
003726 ac300-Exit.  exit.
003728*
003730 ac305-Scan-One-Lot.
003732*****************************************
003734*
003736     if       LT-Symbol (I) = TT-Instrument (A)
003738              move     I to B
003740              perform  ac310-Consume-One-Lot thru ac310-Exit
003742     end-if.
003744*
003746 ac305-Exit.  exit.
003748*
003750 ac310-Consume-One-Lot.
003752*****************************************
003754*
003756     if       LT-Quantity (I) <= WS-Sold-Remaining
003758              subtract LT-Quantity (I) from WS-Sold-Remaining
003760              perform  ac800-Remove-Lot thru ac800-Exit
003762              subtract 1 from I           *> re-test this slot, shifted
003764     else
003766              subtract WS-Sold-Remaining from LT-Quantity (I)
003768              compute  LT-Total-Basis (I) =
003770                       LT-Basis-Per-Share (I) * LT-Quantity (I)
003772              move     zero to WS-Sold-Remaining
003774     end-if.
003776*
003778 ac310-Exit.  exit.
003780*
003782 ac400-Consume-Expire.
003784*****************************************
003786*
003788     move     TT-Quantity (A) to WS-Sold-Remaining.
003790     perform  ac405-Scan-Expire-Lot thru ac405-Exit
003792              varying I from 1 by 1
003794              until I > Lot-Tab-Count
003796              or WS-Sold-Remaining = zero.
003798*
003800 ac400-Exit.  exit.
003802*
003804 ac405-Scan-Expire-Lot.
003806*****************************************
003808*
003810     if       LT-Symbol (I) = TT-Instrument (A)
003812              perform  ac310-Consume-One-Lot thru ac310-Exit
003814     end-if.
003816*
003818 ac405-Exit.  exit.
003820*
003822 ac800-Remove-Lot.
003824*****************************************
003826*
003828*> Shift every entry above I down one slot, then shrink the count.
003830*
003832     perform  ac805-Shift-One-Slot thru ac805-Exit
003834              varying B from I by 1
003836              until B >= Lot-Tab-Count.
003838     subtract 1 from Lot-Tab-Count.
003840*
003842 ac800-Exit.  exit.
003844*
003846 ac805-Shift-One-Slot.
003848*****************************************
003850*
003852     move     Lot-Tab-Entry (B + 1) to Lot-Tab-Entry (B).
003854*
003856 ac805-Exit.  exit.
003858*
003860 ac850-Track-Last-Price.
003862*****************************************
003864*
003866     move     zero to B.
003868     perform  ac855-Scan-Last-Price thru ac855-Exit
003870              varying I from 1 by 1
003872              until I > WS-Last-Price-Count
003874              or B > zero.
003876*
003878     if       B = zero and WS-Last-Price-Count < 250
003880              add      1 to WS-Last-Price-Count
003882              move     WS-Last-Price-Count to B
003884              move     TT-Instrument (A) to LP-Symbol (B)
003886     end-if.
003888*
003890     if       B > zero
003892              move     TT-Price (A) to LP-Price (B)
003894     end-if.
003896*
003898 ac850-Exit.  exit.
003900*
003902 ac855-Scan-Last-Price.
003904*****************************************
003906*
003908     if       LP-Symbol (I) = TT-Instrument (A)
003910              move     I to B
003912     end-if.
003914*
003916 ac855-Exit.  exit.
003918*
003920 ac900-Apply-Last-Price.
003922*****************************************
003924*
003926     perform  ac905-Apply-One-Lot thru ac905-Exit
003928              varying I from 1 by 1
003930              until I > Lot-Tab-Count.
003932*
003934 ac900-Exit.  exit.
003936*
003938 ac905-Apply-One-Lot.
003940*****************************************
003942*
003944     move     zero to B.
003946     perform  ac910-Scan-Price-For-Lot thru ac910-Exit
003948              varying A from 1 by 1
003950              until A > WS-Last-Price-Count
003952              or B > zero.
003954     if       B > zero
003956              move     LP-Price (B) to LT-Current-Price (I)
003958     end-if.
003960*
003962 ac905-Exit.  exit.
003964*
003966 ac910-Scan-Price-For-Lot.
003968*****************************************
003970*
003972     if       LP-Symbol (A) = LT-Symbol (I)
003974              move     A to B
003976     end-if.
003978*
003980 ac910-Exit.  exit.
003982*
003984 ac920-Add-Warning.
003986*****************************************
003988*
003990     if       Err-Tab-Count < 500
003992              add      1 to Err-Tab-Count
003994              string   "Warning " delimited by size
003996                       WS-Warn-Symbol delimited by space
003998                       " - " delimited by size
004000                       WS-Reason-Text delimited by size
004002                       into Err-Text (Err-Tab-Count)
004004     end-if.
004006*
004008 ac920-Exit.  exit.
004010*
004012 aa200-Process-Snapshot.
004014*****************************************
004016*
004018     open     input Snapshot-File.
004020     if       Snp-File-Status not = "00"
004022              move     "Cannot open TAX-SNAP" to Err-Text (1)
004024              move     1 to Err-Tab-Count
004026              go to    aa200-Exit
004028     end-if.
004030*
004031     move     zero to WS-Snap-Row-No.
004032     move     "N" to WS-Snap-Eof.
004034     perform  aa210-Read-Snap-Row
004036              thru aa210-Exit
004038              until Snap-Is-Eof.
004040     close    Snapshot-File.
004042*
004044 aa200-Exit.  exit.
004046*
004048 aa210-Read-Snap-Row.
004050*****************************************
004052*
004054     read     Snapshot-File into Snapshot-File-Record
004056              at end
004058                   move  "Y" to WS-Snap-Eof
004060                   go to aa210-Exit
004062     end-read.
004063     add      1 to WS-Snap-Row-No.
004064     move     Snapshot-File-Record to TXH-Snap-Record.
004066     perform  ad000-Validate-Snap-Row thru ad000-Exit.
004068*
004070 aa210-Exit.  exit.
004072*
004074 ad000-Validate-Snap-Row.
004075*****************************************
004076*
004077     if       Snp-Symbol = spaces
004078              move     Ab-No-Symbol to WS-Reason-Text
004079              perform  ad900-Reject-Snap-Row thru ad900-Exit
004080              go to    ad000-Exit
004081     end-if.
004082*
004083     if       Snp-Quantity = zero
004084              move     Ab-Bad-Snap-Qty to WS-Reason-Text
004085              perform  ad900-Reject-Snap-Row thru ad900-Exit
004086              go to    ad000-Exit
004087     end-if.
004088*
004089     if       Lot-Tab-Count >= 600
004090              go to    ad000-Exit
004092     end-if.
004093*
004096     add      1 to Lot-Tab-Count.
004098     move     Snp-Symbol         to LT-Symbol          (Lot-Tab-Count).
004100     move     Snp-Quantity       to LT-Quantity        (Lot-Tab-Count).
004102     move     Snp-Purchase-Price to LT-Basis-Per-Share (Lot-Tab-Count).
004104     compute  LT-Total-Basis (Lot-Tab-Count) =
004106              Snp-Purchase-Price * Snp-Quantity.
004108     move     Snp-Current-Price  to LT-Current-Price   (Lot-Tab-Count).
004110     move     "S"                to LT-Asset-Type      (Lot-Tab-Count).
004112     move     zero               to LT-Unrealized-Pnl  (Lot-Tab-Count).
004114     move     zero               to LT-Unrealized-Pct  (Lot-Tab-Count).
004116     move     zero               to LT-Holding-Days    (Lot-Tab-Count).
004118     move     "N"                to LT-LT-Flag         (Lot-Tab-Count).
004120     move     zero               to LT-Wash-Disallowed (Lot-Tab-Count).
004122*
004124     if       Snp-Purchase-Date = zero
004126              move     Prm-Run-Date to LT-Purchase-Date (Lot-Tab-Count)
004128              if       WS-Warned-No-Purch-Date = "N"
004130                       move     Snp-Symbol to WS-Warn-Symbol
004132                       move     Ac-Warn-No-Date-Col to WS-Reason-Text
004134                       perform  ac920-Add-Warning thru ac920-Exit
004136                       move     "Y" to WS-Warned-No-Purch-Date
004138              end-if
004140     else
004142              move     Snp-Purchase-Date to LT-Purchase-Date (Lot-Tab-Count)
004144     end-if.
004146*
004148 ad000-Exit.  exit.
004150*
004152 ad900-Reject-Snap-Row.
004154*****************************************
004156*
004158     if       Err-Tab-Count < 500
004160              add      1 to Err-Tab-Count
004162              move     WS-Snap-Row-No to WS-Row-No-Ed
004164              string   "Row " delimited by size
004166                       WS-Row-No-Ed delimited by size
004168                       " " delimited by size
004170                       Snp-Symbol delimited by space
004172                       " - " delimited by size
004174                       WS-Reason-Text delimited by size
004176                       into Err-Text (Err-Tab-Count)
004178     end-if.
004180*
004182 ad900-Exit.  exit.
