000010******************************************************************
000020*                                                                *
000030*                     WASH-SALE DETECTION ENGINE                 *
000040*                                                                *
000050*           Pure calculation subroutine - no file I/O.           *
000060*           Function 1 walks the parsed transaction table for    *
000070*           loss sales caught by the 30-day rule and bumps the   *
000080*           basis of the matching repurchase lot.  Function 2    *
000090*           answers whether a symbol is presently at risk of a   *
000100*           wash sale if it were sold today.                     *
000110*                                                                *
000120******************************************************************
000130*
000140 identification          division.
000150*================================
000160*
000170 program-id.             txh030.
000180*
000190 author.                 R J Danby.
000200*
000210 installation.           Applewood Computers Accounting System.
000220*
000230 date-written.           19/01/1986.
000240*
000250 date-compiled.
000260*
000270 security.               Copyright (C) 1986-2026, Applewood
000280*                        Computers Accounting System.
000290*                        Distributed under the GNU General
000300*                        Public License.  See the file COPYING
000310*                        for details.
000320*
000330*    Remarks.            Tax Harvesting - Wash-Sale Equivalent.
000340*                        Called by txh040, twice per run: once
000350*                        (function 1) after the lot table is
000360*                        built, to flag and adjust wash sales
000370*                        over the whole transaction history, and
000380*                        once per candidate symbol (function 2)
000390*                        to warn whether selling today would put
000400*                        a fresh loss at risk of disallowance.
000410*
000420*    Called Modules.     None.
000430*
000440*    Files used :        None - linkage-only subroutine.
000450*
000460*    Error or Warning messages used.
000470*                        None.
000480*
000490*****
000500* Changes:
000510* 19/01/86 rjd - 1.00 Created - function 1, detect and adjust.
000520* 02/04/87 rjd - 1.01 Repurchase window was excluding the sale
000530*                     date at BOTH ends instead of just buys ON
000540*                     the sale date - ticket AC-121.
000550* 17/10/90 khs - 1.02 Partial disallowance was truncating instead
000560*                     of rounding to the nearest cent.
000570* 06/09/98 khs - 1.03 Y2K - all date comparisons now go through
000580*                     FUNCTION INTEGER-OF-DATE on the full ccyy
000590*                     field, dropped the old 2-digit windowing.
000600* 29/01/26 vbc - 1.04 Function 2 added, prospective risk check
000610*                     for the harvesting suggestion pass.
000620*
000630*****************************************************************
000640*
000650 environment             division.
000660*================================
000670*
000680 configuration           section.
000690 special-names.
000700     class Numeric-Digit is "0123456789".
000710*
000720 data                    division.
000730*================================
000740*
000750 working-storage         section.
000760*-----------------------
000770*
000780 77  Prog-Name                       pic x(20)
000790                                     value "txh030 (1.04)".
000800*
000810 01  WS-Counters.
000820     03  Ba-S                        pic 9(4)    comp.
000830     03  Ba-B                        pic 9(4)    comp.
000840     03  Ba-F                        pic 9(4)    comp.
000850     03  Ba-L                        pic 9(4)    comp.
000860     03  filler                      pic x(04).
000870*
000880 01  WS-Work-Amounts.
000890     03  Wc-Sale-Remaining           pic 9(7)v9(4).
000900     03  Wc-Take-Qty                 pic 9(7)v9(4).
000910     03  Wc-Cost-Basis               pic 9(9)v99.
000920     03  Wc-Sale-Loss                pic 9(9)v99.
000930     03  Wc-Repurchase-Qty           pic 9(7)v9(4).
000940     03  Wc-Repurchase-Date          pic 9(8).
000950     03  Wc-Repurchase-Price         pic 9(7)v99.
000960     03  Wc-Disallowed               pic 9(9)v99.
000970     03  Wc-Adjusted-Basis           pic 9(9)v99.
000980     03  Wc-Per-Share-Bump           pic 9(7)v9(4).
000990     03  Wc-Lot-Found                pic 9       comp.
001000     03  Wc-Lower-Bound              pic s9(9)   comp.
001010     03  Wc-Upper-Bound              pic s9(9)   comp.
001020     03  Wc-Buy-Days                 pic s9(9)   comp.
001030     03  filler                      pic x(04).
001040*
001050 01  WS-Risk-Work.
001060     03  Wr-Best-Date                pic 9(8).
001070     03  Wr-Lower-Bound              pic s9(9)   comp.
001080     03  Wr-Upper-Bound              pic s9(9)   comp.
001090     03  Wr-Safe-Days                pic s9(9)   comp.
001100     03  Wr-Buy-Date-Text            pic x(10).
001110     03  Wr-Safe-Date-Text           pic x(10).
001120     03  filler                      pic x(04).
001130*
001140 01  WS-Date-Display-Work.
001150     03  WS-DD-Bin                   pic 9(8).
001160     03  filler redefines WS-DD-Bin.
001170         05  WS-DD-CCYY              pic 9(4).
001180         05  WS-DD-MM                pic 99.
001190         05  WS-DD-DD                pic 99.
001200     03  WS-Date-Text                pic x(10).
001210     03  filler                      pic x(04).
001220*
001230*> Half-width of the wash-sale repurchase window, in days, and the
001240*> extra day added to a buy date to get the next safe-to-sell
001250*> date - carried as a small table so a future rate-year change
001260*> to either figure is a data fix, not a code fix.
001270*
001280 01  WS-Window-Values.
001290     03  filler  pic x(04)  value "3031".
001300*
001310 01  WS-Window-Constants redefines WS-Window-Values.
001320     03  Wc-Window-Days              pic 9(2).
001330     03  Wc-Safe-Offset              pic 9(2).
001340*
001360 linkage                 section.
001370*-----------------------
001380*
001390 copy  "wstxwsw.cob".
001400 copy  "wstxtrn.cob".
001410 copy  "wstxwsf.cob".
001420 copy  "wstxlot.cob".
001430*
001440 procedure               division using TXH-Wash-Work,
001450                                        TXH-Trans-Table,
001460                                        TXH-Wash-Flag-Table,
001470                                        TXH-Lot-Table.
001480*=======================================================
001490*
001500 aa000-Main.
001510*****************************************
001520*
001530     evaluate true
001540         when Wsw-Func-Detect
001550              perform  ba000-Detect-Adjust thru ba000-Exit
001560         when Wsw-Func-Risk
001570              perform  ca000-Risk-Check thru ca000-Exit
001580         when other
001590              continue
001600     end-evaluate.
001610*
001620     goback.
001630*
001640 ba000-Detect-Adjust.
001650*****************************************
001660*
001670     move     zero to Wsf-Tab-Count.
001680     perform  ba005-Zero-Consumed thru ba005-Exit
001690              varying Ba-B from 1 by 1
001700              until Ba-B > Trn-Tab-Count.
001710*
001720     perform  ba100-Process-One-Sell thru ba100-Exit
001730              varying Ba-S from 1 by 1
001740              until Ba-S > Trn-Tab-Count.
001750*
001760     perform  bb000-Adjust-One-Flag thru bb000-Exit
001770              varying Ba-F from 1 by 1
001780              until Ba-F > Wsf-Tab-Count.
001790*
001800 ba000-Exit.  exit.
001810*
001820 ba005-Zero-Consumed.
001830*****************************************
001840*
001850     move     zero to TT-Consumed-Qty (Ba-B).
001860*
001870 ba005-Exit.  exit.
001880*
001890 ba100-Process-One-Sell.
001900*****************************************
001910*
001920     if       not TT-Is-Sell (Ba-S)
001930              go to    ba100-Exit
001940     end-if.
001950*
001960     move     TT-Quantity (Ba-S) to Wc-Sale-Remaining.
001970     move     zero to Wc-Cost-Basis.
001980     perform  ba110-Scan-Buys-For-Basis thru ba110-Exit
001990              varying Ba-B from 1 by 1
002000              until Ba-B > Trn-Tab-Count
002010              or Wc-Sale-Remaining = zero.
002020*
002030     compute  Wc-Sale-Loss rounded =
002040              Wc-Cost-Basis - (TT-Quantity (Ba-S) * TT-Price (Ba-S)).
002050     if       Wc-Sale-Loss not > zero
002060              go to    ba100-Exit
002070     end-if.
002080*
002090     move     zero to Wc-Repurchase-Qty.
002100     move     zero to Wc-Repurchase-Date.
002110     move     zero to Wc-Repurchase-Price.
002120     compute  Wc-Lower-Bound =
002130              function integer-of-date (TT-Activity-Date (Ba-S))
002140              - Wc-Window-Days.
002150     compute  Wc-Upper-Bound =
002160              function integer-of-date (TT-Activity-Date (Ba-S))
002170              + Wc-Window-Days.
002180*
002190     perform  ba130-Scan-Repurchases thru ba130-Exit
002200              varying Ba-B from 1 by 1
002210              until Ba-B > Trn-Tab-Count.
002220*
002230     if       Wc-Repurchase-Qty = zero
002240              go to    ba100-Exit
002250     end-if.
002260*
002270     perform  ba150-Price-Disallowed thru ba150-Exit.
002280     perform  ba160-Add-Flag thru ba160-Exit.
002290*
002300 ba100-Exit.  exit.
002310*
002320 ba110-Scan-Buys-For-Basis.
002330*****************************************
002340*
002350     if       TT-Instrument (Ba-B) = TT-Instrument (Ba-S)
002360         and  TT-Is-Buy (Ba-B)
002370         and  TT-Activity-Date (Ba-B) <= TT-Activity-Date (Ba-S)
002380         and  (TT-Quantity (Ba-B) - TT-Consumed-Qty (Ba-B)) > zero
002390              perform  ba115-Consume-Buy thru ba115-Exit
002400     end-if.
002410*
002420 ba110-Exit.  exit.
002430*
002440 ba115-Consume-Buy.
002450*****************************************
002460*
002470     compute  Wc-Take-Qty =
002480              TT-Quantity (Ba-B) - TT-Consumed-Qty (Ba-B).
002490     if       Wc-Take-Qty > Wc-Sale-Remaining
002500              move     Wc-Sale-Remaining to Wc-Take-Qty
002510     end-if.
002520     compute  Wc-Cost-Basis =
002530              Wc-Cost-Basis + (Wc-Take-Qty * TT-Price (Ba-B)).
002540     add      Wc-Take-Qty to TT-Consumed-Qty (Ba-B).
002550     subtract Wc-Take-Qty from Wc-Sale-Remaining.
002560*
002570 ba115-Exit.  exit.
002580*
002590 ba130-Scan-Repurchases.
002600*****************************************
002610*
002620     if       TT-Instrument (Ba-B) = TT-Instrument (Ba-S)
002630         and  TT-Is-Buy (Ba-B)
002640         and  TT-Activity-Date (Ba-B) not = TT-Activity-Date (Ba-S)
002650              compute Wc-Buy-Days =
002660                      function integer-of-date (TT-Activity-Date (Ba-B))
002670              if      Wc-Buy-Days >= Wc-Lower-Bound
002680                 and  Wc-Buy-Days <= Wc-Upper-Bound
002690                      add  TT-Quantity (Ba-B) to Wc-Repurchase-Qty
002700                      if   Wc-Repurchase-Date = zero
002710                       or  TT-Activity-Date (Ba-B) < Wc-Repurchase-Date
002720                           move TT-Activity-Date (Ba-B)
002730                                to Wc-Repurchase-Date
002740                           move TT-Price (Ba-B)
002750                                to Wc-Repurchase-Price
002760                      end-if
002770              end-if
002780     end-if.
002790*
002800 ba130-Exit.  exit.
002810*
002820 ba150-Price-Disallowed.
002830*****************************************
002840*
002850     if       Wc-Repurchase-Qty >= TT-Quantity (Ba-S)
002860              move     Wc-Sale-Loss to Wc-Disallowed
002870              move     TT-Quantity (Ba-S) to Wc-Take-Qty
002880     else
002890              compute  Wc-Disallowed rounded =
002900                       Wc-Sale-Loss
002910                       * (Wc-Repurchase-Qty / TT-Quantity (Ba-S))
002920              move     Wc-Repurchase-Qty to Wc-Take-Qty
002930     end-if.
002940*
002950     compute  Wc-Adjusted-Basis rounded =
002960              (Wc-Repurchase-Price * Wc-Take-Qty) + Wc-Disallowed.
002970*
002980 ba150-Exit.  exit.
002990*
003000 ba160-Add-Flag.
003010*****************************************
003020*
003030     if       Wsf-Tab-Count < 400
003040              add      1 to Wsf-Tab-Count
003050              move     TT-Instrument (Ba-S) to WF-Symbol (Wsf-Tab-Count)
003060              move     TT-Activity-Date (Ba-S)
003070                       to WF-Sale-Date (Wsf-Tab-Count)
003080              move     TT-Quantity (Ba-S)
003090                       to WF-Sale-Quantity (Wsf-Tab-Count)
003100              move     Wc-Sale-Loss to WF-Sale-Loss (Wsf-Tab-Count)
003110              move     Wc-Repurchase-Date
003120                       to WF-Repurchase-Date (Wsf-Tab-Count)
003130              move     Wc-Take-Qty
003140                       to WF-Repurchase-Qty (Wsf-Tab-Count)
003150              move     Wc-Disallowed
003160                       to WF-Disallowed-Loss (Wsf-Tab-Count)
003170              move     Wc-Adjusted-Basis
003180                       to WF-Adjusted-Basis (Wsf-Tab-Count)
003190     end-if.
003200*
003210 ba160-Exit.  exit.
003220*
003230 bb000-Adjust-One-Flag.
003240*****************************************
003250*
003260*> Only the FIRST open lot matching symbol/repurchase-date takes
003270*> the bump - Wc-Lot-Found folds the "already done" test into the
003280*> scan's own UNTIL clause.
003290*
003300     move     zero to Wc-Lot-Found.
003310     perform  bb010-Find-Lot thru bb010-Exit
003320              varying Ba-L from 1 by 1
003330              until Ba-L > Lot-Tab-Count
003340              or Wc-Lot-Found = 1.
003350*
003360 bb000-Exit.  exit.
003370*
003380 bb010-Find-Lot.
003390*****************************************
003400*
003410     if       LT-Symbol (Ba-L) = WF-Symbol (Ba-F)
003420         and  LT-Purchase-Date (Ba-L) = WF-Repurchase-Date (Ba-F)
003430              move     1 to Wc-Lot-Found
003440              perform  bb020-Apply-Adjustment thru bb020-Exit
003450     end-if.
003460*
003470 bb010-Exit.  exit.
003480*
003490 bb020-Apply-Adjustment.
003500*****************************************
003510*
003520     if       LT-Quantity (Ba-L) = zero
003530              move     zero to Wc-Per-Share-Bump
003540     else
003550              compute  Wc-Per-Share-Bump rounded =
003560                       WF-Disallowed-Loss (Ba-F) / LT-Quantity (Ba-L)
003570     end-if.
003580*
003590     add      Wc-Per-Share-Bump to LT-Basis-Per-Share (Ba-L).
003600     compute  LT-Total-Basis (Ba-L) rounded =
003610              LT-Basis-Per-Share (Ba-L) * LT-Quantity (Ba-L).
003620     add      WF-Disallowed-Loss (Ba-F) to LT-Wash-Disallowed (Ba-L).
003630*
003640 bb020-Exit.  exit.
003650*
003660 ca000-Risk-Check.
003670*****************************************
003680*
003690     move     zero to Wr-Best-Date.
003700     compute  Wr-Upper-Bound =
003710              function integer-of-date (Wsw-Run-Date).
003720     compute  Wr-Lower-Bound =
003730              Wr-Upper-Bound - Wc-Window-Days + 1.
003740*
003750     perform  ca010-Scan-Buys thru ca010-Exit
003760              varying Ba-B from 1 by 1
003770              until Ba-B > Trn-Tab-Count.
003780*
003790     if       Wr-Best-Date = zero
003800              move     "N" to Wsw-Risk-Flag
003810              move     spaces to Wsw-Risk-Explain
003820     else
003830              move     "Y" to Wsw-Risk-Flag
003840              perform  ca020-Build-Explain thru ca020-Exit
003850     end-if.
003860*
003870 ca000-Exit.  exit.
003880*
003890 ca010-Scan-Buys.
003900*****************************************
003910*
003920     if       TT-Instrument (Ba-B) = Wsw-Symbol
003930         and  TT-Is-Buy (Ba-B)
003940              compute Wc-Buy-Days =
003950                      function integer-of-date (TT-Activity-Date (Ba-B))
003960              if      Wc-Buy-Days >= Wr-Lower-Bound
003970                 and  Wc-Buy-Days <= Wr-Upper-Bound
003980                 and  TT-Activity-Date (Ba-B) > Wr-Best-Date
003990                      move TT-Activity-Date (Ba-B) to Wr-Best-Date
004000              end-if
004010     end-if.
004020*
004030 ca010-Exit.  exit.
004040*
004050 ca020-Build-Explain.
004060*****************************************
004070*
004080     move     Wr-Best-Date to WS-DD-Bin.
004090     perform  ca025-Format-Date thru ca025-Exit.
004100     move     WS-Date-Text to Wr-Buy-Date-Text.
004110*
004120     compute  Wr-Safe-Days =
004130              function integer-of-date (Wr-Best-Date) + Wc-Safe-Offset.
004140     move     function date-of-integer (Wr-Safe-Days) to WS-DD-Bin.
004150     perform  ca025-Format-Date thru ca025-Exit.
004160     move     WS-Date-Text to Wr-Safe-Date-Text.
004170*
004180     string   "Buy on " delimited by size
004190              Wr-Buy-Date-Text delimited by size
004200              " puts a loss sale at risk of wash-sale " delimited by size
004210              "disallowance until " delimited by size
004220              Wr-Safe-Date-Text delimited by size
004230              into Wsw-Risk-Explain.
004240*
004250 ca020-Exit.  exit.
004260*
004270 ca025-Format-Date.
004280*****************************************
004290*
004300     move     WS-DD-MM   to WS-Date-Text (1:2).
004310     move     "/"        to WS-Date-Text (3:1).
004320     move     WS-DD-DD   to WS-Date-Text (4:2).
004330     move     "/"        to WS-Date-Text (6:1).
004340     move     WS-DD-CCYY to WS-Date-Text (7:4).
004350*
004360 ca025-Exit.  exit.
