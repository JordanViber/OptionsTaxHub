000010******************************************************************
000020*                                                                *
000030*                  TAX HARVEST ANALYSIS - MAIN DRIVER            *
000040*                                                                *
000050*           Reads the Tax-Param record, drives TXH010 to         *
000060*           build the transaction/lot tables, computes lot       *
000070*           metrics, runs the wash-sale pass, builds ranked      *
000080*           harvesting suggestions, aggregates positions and     *
000090*           prints the analysis report.                         *
000100*                                                                *
000110******************************************************************
000120*
000130 identification          division.
000140*================================
000150*
000160 program-id.             txh040.
000170*
000180 author.                 D P Whitfield.
000190*
000200 installation.           Applewood Computers Accounting System.
000210*
000220 date-written.           20/01/1986.
000230*
000240 date-compiled.
000250*
000260 security.               Copyright (C) 1986-2026, Applewood
000270*                        Computers Accounting System.
000280*                        Distributed under the GNU General
000290*                        Public License.  See the file COPYING
000300*                        for details.
000310*
000320*    Remarks.            Tax Harvesting - Main analysis driver.
000330*                        Reads the one Tax-Param record, calls
000340*                        TXH010 to parse the trans/snapshot file
000350*                        and build the open-lot table, computes
000360*                        per-lot metrics, runs the wash-sale
000370*                        detect/adjust pass, builds and ranks
000380*                        harvesting suggestions, aggregates
000390*                        positions by symbol and prints the
000400*                        analysis report.  Writes LOTS-OUT,
000410*                        FLAGS-OUT and SUGGEST-OUT at end of job.
000420*
000430*    Called Modules.     TXH010 - CSV/Snapshot parser & FIFO lots.
000440*                        TXH020 - Tax-bracket / NIIT engine.
000450*                        TXH030 - Wash-sale detect/adjust & risk.
000460*
000470*    Files used :        TAX-PARAM.   Tax-Profile parameters (in).
000480*                        LOTS-OUT.    Adjusted open lots (out).
000490*                        FLAGS-OUT.   Wash-sale flags (out).
000500*                        SUGGEST-OUT. Ranked suggestions (out).
000510*                        REPORT-OUT.  Printed analysis (out).
000520*
000530*    Error or Warning messages used.
000540*                        See Fa-Bad-Param below.  Row/FIFO
000550*                        messages are built by TXH010/TXH030 and
000560*                        listed on REPORT-OUT via Err-Tab-Entry.
000570*
000580*****
000590* Changes:
000600* 20/01/86 dpw - 1.00 Created - drives TXH010/020/030, produces
000610*                     LOTS-OUT/FLAGS-OUT and the printed report.
000620* 14/03/86 dpw - 1.01 Suggestion block ranking added - sort
000630*                     descending by tax savings, ticket AC-121.
000640* 30/11/89 rjd - 1.02 Position wash-risk byte now set from a
000650*                     second TXH030 call per symbol instead of
000660*                     copying the first flagged lot's byte -
000670*                     ticket AC-233.
000680* 06/09/98 khs - 1.03 Y2K - report heading date and all holding-
000690*                     period arithmetic now run off the full
000700*                     ccyymmdd fields, dropped the old windowed
000710*                     2-digit year compare.
000720* 09/02/09 dpw - 1.04 Replacement-candidate table re-pointed at
000730*                     wstxrep copybook instead of in-line report
000740*                     literals - ticket AC-355 (companion to the
000750*                     txh020 bracket-table change).
000760* 25/01/26 vbc - 1.05 Suggestion record split into two
000770*                     replacement blocks to match wstxsug -
000780*                     carried through onto the report layout.
000790* 30/01/26 vbc - 1.06 SUGGEST-OUT/FLAGS-OUT/LOTS-OUT file writes
000800*                     added at end of job - previous release only
000810*                     produced the printed report.
000820*
000830*****************************************************************
000840*
000850 environment             division.
000860*================================
000870*
000880 configuration           section.
000890 special-names.
000900     class Numeric-Digit is "0123456789".
000910*
000920 input-output            section.
000930 file-control.
000940     select  TaxProfile-File     assign to "TAXPARAM"
000950             organization line sequential
000960             status Prm-File-Status.
000970*
000980     select  Lots-Out            assign to "LOTSOUT"
000990             organization line sequential
001000             status Lot-File-Status.
001010*
001020     select  Flags-Out           assign to "FLAGSOUT"
001030             organization line sequential
001040             status Flg-File-Status.
001050*
001060     select  Suggest-Out         assign to "SUGGESTOUT"
001070             organization line sequential
001080             status Sug-File-Status.
001090*
001100     select  Report-Out          assign to "TAXRPT"
001110             organization line sequential
001120             status Rpt-File-Status.
001130*
001140 data                    division.
001150*================================
001160*
001170 file                    section.
001180*
001190 fd  TaxProfile-File.
001200*
001210 01  TaxProfile-File-Record         pic x(40).
001220*
001230 fd  Lots-Out.
001240*
001250 01  Lots-Out-Record                pic x(96).
001260*
001270 fd  Flags-Out.
001280*
001290 01  Flags-Out-Record               pic x(81).
001300*
001310 fd  Suggest-Out.
001320*
001330 01  Suggest-Out-Record             pic x(363).
001340*
001350 fd  Report-Out
001360     reports are Tax-Harvest-Analysis-Report.
001370*
001380 working-storage         section.
001390*-----------------------
001400*
001410 77  Prog-Name                       pic x(20)
001420                                     value "txh040 (1.06)".
001430*
001440     copy "wstxprm.cob".
001450     copy "wstxtrn.cob".
001460     copy "wstxlot.cob".
001470     copy "wstxerr.cob".
001480     copy "wstxwsf.cob".
001490     copy "wstxsug.cob".
001500     copy "wstxpos.cob".
001510     copy "wstxsum.cob".
001520     copy "wstxrep.cob".
001530     copy "wstxcalc.cob".
001540     copy "wstxwsw.cob".
001550*
001560 01  WS-File-Status.
001570     03  Prm-File-Status             pic xx.
001580     03  Lot-File-Status             pic xx.
001590     03  Flg-File-Status             pic xx.
001600     03  Sug-File-Status             pic xx.
001610     03  Rpt-File-Status             pic xx.
001620     03  filler                      pic x(10).
001630*
001640 01  WS-Switches.
001650     03  WS-Found                    pic 9       comp.
001660         88  WS-Entry-Found              value 1.
001670     03  filler                      pic x(03).
001680*
001690 01  WS-Counters.
001700     03  A                           pic 9(4)    comp.
001710     03  B                           pic 9(4)    comp.
001720     03  I                           pic 9(4)    comp.
001730     03  J                           pic 9(4)    comp.
001740     03  K                           pic 9(4)    comp.
001750     03  WS-Page-Lines               pic 9(3)    comp value 60.
001760     03  WS-Holding-Days             pic s9(9)   comp.
001770     03  filler                      pic x(04).
001780*
001790*> Long-term holding threshold, kept as a redefined literal in
001800*> the shop's usual style rather than a bare number in the logic.
001810*
001820 01  WS-Threshold-Values.
001830     03  filler                      pic x(03)   value "365".
001840*
001850 01  WS-Threshold-Constants redefines WS-Threshold-Values.
001860     03  WS-Long-Term-Days           pic 9(3).
001870*
001880 01  WS-Date-Display-Work.
001890     03  WS-DW-Bin                   pic 9(8).
001900     03  filler redefines WS-DW-Bin.
001910         05  WS-DW-CCYY              pic 9(4).
001920         05  WS-DW-MM                pic 99.
001930         05  WS-DW-DD                pic 99.
001940     03  WS-Date-Text                pic x(10).
001950     03  filler                      pic x(04).
001960*
001970 01  WS-Report-Date                  pic x(10)   value spaces.
001980*
001990 01  WS-Profile-Estimate.
002000     03  WS-Profile-ST-Rate          pic v9(4).
002010     03  WS-Profile-LT-Rate          pic v9(4).
002020     03  WS-Profile-Niit-Flag        pic x.
002030     03  WS-Profile-Loss-Limit       pic 9(7)v99.
002040     03  filler                      pic x(05).
002050*
002060*> One suggestion table entry's worth of bytes, used as the swap
002070*> cell by ca040-Bubble-Down-Sug (10+11+9+11+11+11+5+1+1+60+10+
002080*> 45+60+10+45+60+3 = 363).
002090*
002100 01  WS-Swap-Sug                     pic x(363).
002110*
002120 linkage                 section.
002130*-----------------------
002140*
002150*> None - top level driver, not itself CALLed.
002160*
002170 Report section.
002180***************
002190*
002200 RD  Tax-Harvest-Analysis-Report
002210     control      Final
002220     Page Limit   WS-Page-Lines
002230     Heading      1
002240     First Detail 6
002250     Last  Detail WS-Page-Lines.
002260*
002270 01  TH-Report-Head  Type Page Heading.
002280*
002290     03  line  1.
002300         05  col   1     pic x(38)   value
002310                 "Applewood Computers Accounting System".
002320         05  col  55     pic x(20)   value "Tax Harvest Analysis".
002330         05  col  90     pic x(5)    value "Page ".
002340         05  col  95     pic zz9     source Page-Counter.
002350     03  line  2.
002360         05  col   1     pic x(20)   source Prog-Name.
002370         05  col  25     pic x(9)    value "Run Date:".
002380         05  col  35     pic x(10)   source WS-Report-Date.
002390         05  col  50     pic x(9)    value "Tax Year:".
002400         05  col  60     pic 9(4)    source Prm-Tax-Year.
002410     03  line  3.
002420         05  col   1     pic x(15)   value "Filing Status:".
002430         05  col  17     pic x       source Prm-Filing-Status.
002440         05  col  25     pic x(7)    value "Income:".
002450         05  col  34     pic zz,zzz,zz9.99
002460                                     source Prm-Annual-Income.
002470     03  line  5.
002480         05  col   1     pic x(78)   value all "-".
002490*
002500 01  TH-Position-Banner type detail.
002510     03  line + 2.
002520         05  col   1     pic x(20)   value "Position Summary".
002530     03  line + 1.
002540         05  col   1     pic x(10)   value "Symbol".
002550         05  col  12     pic x(9)    value "Quantity".
002560         05  col  24     pic x(9)    value "Avg Basis".
002570         05  col  36     pic x(8)    value "Price".
002580         05  col  46     pic x(11)   value "Mkt Value".
002590         05  col  60     pic x(11)   value "Unreal P/L".
002600         05  col  74     pic x(4)    value "Pct".
002610         05  col  82     pic x(2)    value "LT".
002620         05  col  86     pic x(4)    value "Wash".
002630*
002640 01  TH-Position-Detail type detail.
002650     03  line + 1.
002660         05  col   1     pic x(10)   source PT-Symbol (Pos-Ix).
002670         05  col  12     pic zzzzzz9.9999
002680                                     source PT-Quantity (Pos-Ix).
002690         05  col  24     pic zzzzzz9.99
002700                                     source PT-Avg-Cost-Basis (Pos-Ix).
002710         05  col  36     pic zzzzzz9.99
002720                                     source PT-Current-Price (Pos-Ix).
002730         05  col  46     pic -zzzzzzzz9.99
002740                                     source PT-Market-Value (Pos-Ix).
002750         05  col  60     pic -zzzzzzzz9.99
002760                                     source PT-Unrealized-Pnl (Pos-Ix).
002770         05  col  74     pic -zzz9.99
002780                                     source PT-Unrealized-Pct (Pos-Ix).
002790         05  col  82     pic x       source PT-LT-Flag (Pos-Ix).
002800         05  col  86     pic x       source PT-Wash-Risk (Pos-Ix).
002810*
002820 01  TH-Wash-Banner type detail.
002830     03  line + 2.
002840         05  col   1     pic x(20)   value "Wash-Sale Flags".
002850     03  line + 1.
002860         05  col   1     pic x(10)   value "Symbol".
002870         05  col  12     pic x(10)   value "Sale Date".
002880         05  col  24     pic x(10)   value "Sale Loss".
002890         05  col  36     pic x(12)   value "Repurch Date".
002900         05  col  50     pic x(12)   value "Disallowed".
002910*
002920 01  TH-Wash-Detail type detail.
002930     03  line + 1.
002940         05  col   1     pic x(10)   source WF-Symbol (Wsf-Ix).
002950         05  col  12     pic 9(8)    source WF-Sale-Date (Wsf-Ix).
002960         05  col  24     pic zzzzzz9.99
002970                                     source WF-Sale-Loss (Wsf-Ix).
002980         05  col  36     pic 9(8)
002990                                     source WF-Repurchase-Date (Wsf-Ix).
003000         05  col  50     pic zzzzzz9.99
003010                                     source WF-Disallowed-Loss (Wsf-Ix).
003020*
003030 01  TH-Suggestion-Banner type detail.
003040     03  line + 2.
003050         05  col   1     pic x(24)   value "Harvesting Suggestions".
003060     03  line + 1.
003070         05  col   1     pic x(3)    value "Pri".
003080         05  col   6     pic x(10)   value "Symbol".
003090         05  col  18     pic x(9)    value "Sell Qty".
003100         05  col  30     pic x(9)    value "Est Loss".
003110         05  col  42     pic x(9)    value "Savings".
003120         05  col  54     pic x(4)    value "ST/L".
003130         05  col  60     pic x(4)    value "Wash".
003140*
003150 01  TH-Suggestion-Detail type detail.
003160     03  line + 1.
003170         05  col   1     pic zz9     source SG-Priority (Sug-Ix).
003180         05  col   6     pic x(10)   source SG-Symbol (Sug-Ix).
003190         05  col  18     pic zzzzzz9.9999
003200                                     source SG-Quantity (Sug-Ix).
003210         05  col  30     pic zzzzzz9.99
003220                                     source SG-Estimated-Loss (Sug-Ix).
003230         05  col  42     pic zzzzzz9.99
003240                                     source SG-Tax-Savings (Sug-Ix).
003250         05  col  54     pic x       source SG-LT-Flag (Sug-Ix).
003260         05  col  60     pic x       source SG-Wash-Risk-Flag (Sug-Ix).
003270     03  line + 1.
003280         05  col   6     pic x(8)    value "Repl 1:".
003290         05  col  15     pic x(10)   source SG-Repl-1-Symbol (Sug-Ix).
003300         05  col  26     pic x(45)   source SG-Repl-1-Name (Sug-Ix).
003310     03  line + 1.
003320         05  col   6     pic x(8)    value "Repl 2:".
003330         05  col  15     pic x(10)   source SG-Repl-2-Symbol (Sug-Ix).
003340         05  col  26     pic x(45)   source SG-Repl-2-Name (Sug-Ix).
003350*
003360 01  TH-Error-Banner type detail.
003370     03  line + 2.
003380         05  col   1     pic x(30)   value
003390                 "Row Errors And FIFO Warnings".
003400*
003410 01  TH-Error-Detail type detail.
003420     03  line + 1.
003430         05  col   1     pic x(80)   source Err-Text (Err-Ix).
003440*
003450 01  TH-Summary-Footing type control footing final.
003460     03  line + 2.
003470         05  col   1     pic x(20)   value "Portfolio Summary".
003480     03  line + 1.
003490         05  col   1     pic x(19)   value "Total Mkt Value:".
003500         05  col  22     pic -zzzzzzzzz9.99
003510                                     source Sum-Total-Market-Value.
003520         05  col  45     pic x(17)   value "Total Cost Basis:".
003530         05  col  64     pic -zzzzzzzzz9.99
003540                                     source Sum-Total-Cost-Basis.
003550     03  line + 1.
003560         05  col   1     pic x(18)   value "Total Unrealized:".
003570         05  col  22     pic -zzzzzzzzz9.99
003580                                     source Sum-Total-Unrealized.
003590         05  col  45     pic x(4)    value "Pct:".
003600         05  col  56     pic -zzz9.99
003610                                     source Sum-Total-Unrealized-Pct.
003620     03  line + 1.
003630         05  col   1     pic x(23)   value "Total Harvestable Loss:".
003640         05  col  26     pic zzzzzzzzz9.99
003650                                     source Sum-Total-Harvestable.
003660         05  col  50     pic x(16)   value "Est Tax Savings:".
003670         05  col  67     pic zzzzzzzzz9.99
003680                                     source Sum-Est-Tax-Savings.
003690     03  line + 1.
003700         05  col   1     pic x(10)   value "Positions:".
003710         05  col  14     pic zzz9    source Sum-Positions-Count.
003720         05  col  22     pic x(14)   value "Lots w/Losses:".
003730         05  col  37     pic zzz9    source Sum-Lots-With-Losses.
003740         05  col  44     pic x(13)   value "Lots w/Gains:".
003750         05  col  58     pic zzz9    source Sum-Lots-With-Gains.
003760         05  col  65     pic x(11)   value "Wash Flags:".
003770         05  col  77     pic zzz9    source Sum-Wash-Flags-Count.
003780     03  line + 2.
003790         05  col   1     pic x(15)   value "Marginal Rates:".
003800         05  col  18     pic x(4)    value "ST =".
003810         05  col  23     pic .9999   source WS-Profile-ST-Rate.
003820         05  col  30     pic x(4)    value "LT =".
003830         05  col  35     pic .9999   source WS-Profile-LT-Rate.
003840         05  col  42     pic x(5)    value "NIIT=".
003850         05  col  48     pic x       source WS-Profile-Niit-Flag.
003860         05  col  52     pic x(11)   value "Loss Limit:".
003870         05  col  64     pic zzzzzz9.99
003880                                     source WS-Profile-Loss-Limit.
003890     03  line + 2.
003900         05  col   1     pic x(80)   value
003910                 "This report is a simulation for educational purposes
003920-                only and is not tax advice.".
003930*
003940 procedure               division.
003950*=======================================================
003960*
003970 aa000-Main                  section.
003980*****************************************
003990*
004000     move     zero to Trn-Tab-Count
004010                      Lot-Tab-Count
004020                      Err-Tab-Count
004030                      Wsf-Tab-Count
004040                      Sug-Tab-Count
004050                      Pos-Tab-Count.
004060*
004070     perform  aa010-Open-Param thru aa010-Exit.
004080*
004090     if       Prm-File-Status = "00"
004100              move     Prm-Run-Date to WS-DW-Bin
004110              perform  zz900-Format-Date thru zz900-Exit
004120              move     WS-Date-Text to WS-Report-Date
004130*
004140              call     "TXH010" using TXH-Param-Record
004150                       TXH-Trans-Table TXH-Lot-Table
004160                       TXH-Error-Table
004170*
004180              perform  aa005-Load-Repl-Table thru aa005-Exit
004190              perform  ba000-Compute-Lot-Metrics thru ba000-Exit
004200              perform  bb000-Wash-Sale-Pass thru bb000-Exit
004210              perform  ca000-Build-Suggestions thru ca000-Exit
004220              perform  da000-Aggregate-Positions thru da000-Exit
004230              perform  ea000-Build-Summary thru ea000-Exit
004240     else
004250              move     spaces to WS-Report-Date
004260     end-if.
004270*
004280     perform  fa000-Print-Report thru fa000-Exit.
004290*
004300     if       Prm-File-Status = "00"
004310              perform  ga000-Write-Output-Files thru ga000-Exit
004320     end-if.
004330*
004340     goback.
004350*
004360 aa000-Exit.  exit section.
004370*
004380 aa005-Load-Repl-Table.
004390*****************************************
004400*
004410*> Static replacement-candidate table, symbol -> two ETF pairs
004420*> with a full name and a one-line "why not substantially
004430*> identical" reason.  Entry 11 is the default (VTI/SPY) pair
004440*> handed back for any symbol with no specific mapping.
004450*
004460     move     "AAPL"       to Rp-For-Symbol    (1).
004470     move     "XLK"        to Rp-Cand-1-Symbol (1).
004480     move     "Technology Select Sector SPDR Fund"
004490                           to Rp-Cand-1-Name   (1).
004500     move     "Broad tech-sector fund, not a substitute for the single name held"
004510                           to Rp-Cand-1-Reason (1).
004520     move     "QQQ"        to Rp-Cand-2-Symbol (1).
004530     move     "Invesco QQQ Trust"
004540                           to Rp-Cand-2-Name   (1).
004550     move     "Nasdaq-100 tracker, no single issuer near the weight of the lot sold"
004560                           to Rp-Cand-2-Reason (1).
004570*
004580     move     "MSFT"       to Rp-For-Symbol    (2).
004590     move     "VGT"        to Rp-Cand-1-Symbol (2).
004600     move     "Vanguard Information Technology ETF"
004610                           to Rp-Cand-1-Name   (2).
004620     move     "Diversified tech-sector fund, does not concentrate in one issuer"
004630                           to Rp-Cand-1-Reason (2).
004640     move     "IGV"        to Rp-Cand-2-Symbol (2).
004650     move     "iShares Expanded Tech-Software Sector ETF"
004660                           to Rp-Cand-2-Name   (2).
004670     move     "Software-sector basket, indirect exposure to the name sold"
004680                           to Rp-Cand-2-Reason (2).
004690*
004700     move     "GOOGL"      to Rp-For-Symbol    (3).
004710     move     "XLC"        to Rp-Cand-1-Symbol (3).
004720     move     "Communication Services Select Sector SPDR Fund"
004730                           to Rp-Cand-1-Name   (3).
004740     move     "Sector fund spanning many issuers, not substantially identical"
004750                           to Rp-Cand-1-Reason (3).
004760     move     "VOX"        to Rp-Cand-2-Symbol (3).
004770     move     "Vanguard Communication Services ETF"
004780                           to Rp-Cand-2-Name   (3).
004790     move     "Broad comm-services index, no single-name concentration"
004800                           to Rp-Cand-2-Reason (3).
004810*
004820     move     "TSLA"       to Rp-For-Symbol    (4).
004830     move     "DRIV"       to Rp-Cand-1-Symbol (4).
004840     move     "Global X Autonomous & Electric Vehicles ETF"
004850                           to Rp-Cand-1-Name   (4).
004860     move     "Thematic EV/autonomy basket, many issuers besides the one sold"
004870                           to Rp-Cand-1-Reason (4).
004880     move     "QCLN"       to Rp-Cand-2-Symbol (4).
004890     move     "First Trust Nasdaq Clean Edge Green Energy ETF"
004900                           to Rp-Cand-2-Name   (4).
004910     move     "Clean-energy theme fund, unrelated single-issuer weighting"
004920                           to Rp-Cand-2-Reason (4).
004930*
004940     move     "NVDA"       to Rp-For-Symbol    (5).
004950     move     "SMH"        to Rp-Cand-1-Symbol (5).
004960     move     "VanEck Semiconductor ETF"
004970                           to Rp-Cand-1-Name   (5).
004980     move     "Chip-sector basket, not a proxy for one manufacturer"
004990                           to Rp-Cand-1-Reason (5).
005000     move     "SOXX"       to Rp-Cand-2-Symbol (5).
005010     move     "iShares Semiconductor ETF"
005020                           to Rp-Cand-2-Name   (5).
005030     move     "Broad semiconductor index, diversified issuer base"
005040                           to Rp-Cand-2-Reason (5).
005050*
005060     move     "AMZN"       to Rp-For-Symbol    (6).
005070     move     "XLY"        to Rp-Cand-1-Symbol (6).
005080     move     "Consumer Discretionary Select Sector SPDR Fund"
005090                           to Rp-Cand-1-Name   (6).
005100     move     "Sector fund, retail/discretionary basket not tied to one name"
005110                           to Rp-Cand-1-Reason (6).
005120     move     "IBUY"       to Rp-Cand-2-Symbol (6).
005130     move     "Amplify Online Retail ETF"
005140                           to Rp-Cand-2-Name   (6).
005150     move     "E-commerce theme basket, many issuers besides the one sold"
005160                           to Rp-Cand-2-Reason (6).
005170*
005180     move     "META"       to Rp-For-Symbol    (7).
005190     move     "XLC"        to Rp-Cand-1-Symbol (7).
005200     move     "Communication Services Select Sector SPDR Fund"
005210                           to Rp-Cand-1-Name   (7).
005220     move     "Sector fund spanning many issuers, not substantially identical"
005230                           to Rp-Cand-1-Reason (7).
005240     move     "SOCL"       to Rp-Cand-2-Symbol (7).
005250     move     "Global X Social Media ETF"
005260                           to Rp-Cand-2-Name   (7).
005270     move     "Social-media theme basket, not a single-issuer holding"
005280                           to Rp-Cand-2-Reason (7).
005290*
005300     move     "AMD"        to Rp-For-Symbol    (8).
005310     move     "SMH"        to Rp-Cand-1-Symbol (8).
005320     move     "VanEck Semiconductor ETF"
005330                           to Rp-Cand-1-Name   (8).
005340     move     "Chip-sector basket, not a proxy for one manufacturer"
005350                           to Rp-Cand-1-Reason (8).
005360     move     "PSI"        to Rp-Cand-2-Symbol (8).
005370     move     "Invesco Semiconductors ETF"
005380                           to Rp-Cand-2-Name   (8).
005390     move     "Chip-sector basket, alternate weighting scheme from SMH"
005400                           to Rp-Cand-2-Reason (8).
005410*
005420     move     "NFLX"       to Rp-For-Symbol    (9).
005430     move     "XLC"        to Rp-Cand-1-Symbol (9).
005440     move     "Communication Services Select Sector SPDR Fund"
005450                           to Rp-Cand-1-Name   (9).
005460     move     "Sector fund spanning many issuers, not substantially identical"
005470                           to Rp-Cand-1-Reason (9).
005480     move     "PEJ"        to Rp-Cand-2-Symbol (9).
005490     move     "Invesco Leisure and Entertainment ETF"
005500                           to Rp-Cand-2-Name   (9).
005510     move     "Media/leisure basket, not the same issuer as the lot sold"
005520                           to Rp-Cand-2-Reason (9).
005530*
005540     move     "DIS"        to Rp-For-Symbol    (10).
005550     move     "PEJ"        to Rp-Cand-1-Symbol (10).
005560     move     "Invesco Leisure and Entertainment ETF"
005570                           to Rp-Cand-1-Name   (10).
005580     move     "Media/leisure basket, not the same issuer as the lot sold"
005590                           to Rp-Cand-1-Reason (10).
005600     move     "XLC"        to Rp-Cand-2-Symbol (10).
005610     move     "Communication Services Select Sector SPDR Fund"
005620                           to Rp-Cand-2-Name   (10).
005630     move     "Sector fund spanning many issuers, not substantially identical"
005640                           to Rp-Cand-2-Reason (10).
005650*
005660     move     spaces       to Rp-For-Symbol    (11).
005670     move     "VTI"        to Rp-Cand-1-Symbol (11).
005680     move     "Vanguard Total Stock Market ETF"
005690                           to Rp-Cand-1-Name   (11).
005700     move     "Whole-market fund, the default when no sector pair is on file"
005710                           to Rp-Cand-1-Reason (11).
005720     move     "SPY"        to Rp-Cand-2-Symbol (11).
005730     move     "SPDR S&P 500 ETF Trust"
005740                           to Rp-Cand-2-Name   (11).
005750     move     "Broad market index, the default second leg when none is mapped"
005760                           to Rp-Cand-2-Reason (11).
005770*
005780 aa005-Exit.  exit.
005790*
005800 aa010-Open-Param.
005810*****************************************
005820*
005830     open     input TaxProfile-File.
005840     if       Prm-File-Status not = "00"
005850              move     "Cannot open or read TAX-PARAM record"
005860                       to Err-Text (1)
005870              move     1 to Err-Tab-Count
005880              go to    aa010-Exit
005890     end-if.
005900*
005910     read     TaxProfile-File into TaxProfile-File-Record
005920              at end   continue
005930     end-read.
005940     move     TaxProfile-File-Record to TXH-Param-Record.
005950     close    TaxProfile-File.
005960*
005970 aa010-Exit.  exit.
005980*
005990 ba000-Compute-Lot-Metrics.
006000*****************************************
006010*
006020*> Metrics are computed here, before the wash-sale adjustment
006030*> pass changes any lot's basis - matching the shop's original
006040*> processing order.
006050*
006060     perform  ba010-Metrics-One-Lot thru ba010-Exit
006070              varying I from 1 by 1
006080              until I > Lot-Tab-Count.
006090*
006100 ba000-Exit.  exit.
006110*
006120 ba010-Metrics-One-Lot.
006130*****************************************
006140*
006150     if       LT-Current-Price (I) > zero
006160              compute  LT-Unrealized-Pnl (I) rounded =
006170                       (LT-Current-Price (I) - LT-Basis-Per-Share (I))
006180                       * LT-Quantity (I)
006190              if       LT-Total-Basis (I) not = zero
006200                       compute  LT-Unrealized-Pct (I) rounded =
006210                                LT-Unrealized-Pnl (I) /
006220                                LT-Total-Basis (I) * 100
006230              else
006240                       move     zero to LT-Unrealized-Pct (I)
006250              end-if
006260     else
006270              move     zero to LT-Unrealized-Pnl (I)
006280                                LT-Unrealized-Pct (I)
006290     end-if.
006300*
006310     compute  WS-Holding-Days =
006320              function integer-of-date (Prm-Run-Date) -
006330              function integer-of-date (LT-Purchase-Date (I)).
006340     move     WS-Holding-Days to LT-Holding-Days (I).
006350     if       WS-Holding-Days > WS-Long-Term-Days
006360              move     "Y" to LT-LT-Flag (I)
006370     else
006380              move     "N" to LT-LT-Flag (I)
006390     end-if.
006400*
006410 ba010-Exit.  exit.
006420*
006430 bb000-Wash-Sale-Pass.
006440*****************************************
006450*
006460     move     1            to Wsw-Func.
006470     move     Prm-Run-Date to Wsw-Run-Date.
006480     call     "TXH030" using TXH-Wash-Work TXH-Trans-Table
006490              TXH-Wash-Flag-Table TXH-Lot-Table.
006500*
006510     move     Prm-Run-Date  to Wsf-Hdr-Run-Date.
006520     move     Wsf-Tab-Count to Wsf-Hdr-Flags-Written.
006530*
006540 bb000-Exit.  exit.
006550*
006560 ca000-Build-Suggestions.
006570*****************************************
006580*
006590*> Function 1 - once per run - gets us the profile's marginal
006600*> rates, NIIT flag and loss limit for both the report footing
006610*> and every function-2 gain-pricing call below.
006620*
006630     move     Prm-Filing-Status to Calc-Filing-Status.
006640     move     Prm-Annual-Income to Calc-Annual-Income.
006650     move     Prm-Tax-Year      to Calc-Tax-Year.
006660     move     zero              to Calc-Gain-Amount.
006670     move     "N"               to Calc-Is-Long-Term.
006680     move     1                 to Calc-Func.
006690     call     "TXH020" using TXH-Calc-Work.
006700*
006710     move     Calc-Short-Term-Rate to WS-Profile-ST-Rate.
006720     move     Calc-Long-Term-Rate  to WS-Profile-LT-Rate.
006730     move     Calc-Niit-Flag       to WS-Profile-Niit-Flag.
006740     move     Calc-Loss-Limit      to WS-Profile-Loss-Limit.
006750*
006760     perform  ca010-Build-One-Suggestion thru ca010-Exit
006770              varying I from 1 by 1
006780              until I > Lot-Tab-Count.
006790*
006800     perform  ca030-Sort-Suggestions thru ca030-Exit.
006810*
006820     perform  ca050-Assign-Priority thru ca050-Exit
006830              varying I from 1 by 1
006840              until I > Sug-Tab-Count.
006850*
006860 ca000-Exit.  exit.
006870*
006880 ca010-Build-One-Suggestion.
006890*****************************************
006900*
006910     if       LT-Unrealized-Pnl (I) >= zero or Sug-Tab-Count >= 600
006920              go to    ca010-Exit
006930     end-if.
006940*
006950     add      1 to Sug-Tab-Count.
006960     move     LT-Symbol (I)          to SG-Symbol (Sug-Tab-Count).
006970     move     LT-Quantity (I)        to SG-Quantity (Sug-Tab-Count).
006980     move     LT-Current-Price (I)   to SG-Current-Price (Sug-Tab-Count).
006990     move     LT-Basis-Per-Share (I) to SG-Basis-Per-Share (Sug-Tab-Count).
007000     compute  SG-Estimated-Loss (Sug-Tab-Count) rounded =
007010              LT-Unrealized-Pnl (I) * -1.
007020     move     LT-Holding-Days (I)    to SG-Holding-Days (Sug-Tab-Count).
007030     move     LT-LT-Flag (I)         to SG-LT-Flag (Sug-Tab-Count).
007040*
007050     move     SG-Estimated-Loss (Sug-Tab-Count) to Calc-Gain-Amount.
007060     move     LT-LT-Flag (I)                    to Calc-Is-Long-Term.
007070     move     2                                 to Calc-Func.
007080     call     "TXH020" using TXH-Calc-Work.
007090     move     Calc-Estimated-Tax to SG-Tax-Savings (Sug-Tab-Count).
007100*
007110     move     2             to Wsw-Func.
007120     move     LT-Symbol (I) to Wsw-Symbol.
007130     call     "TXH030" using TXH-Wash-Work TXH-Trans-Table
007140              TXH-Wash-Flag-Table TXH-Lot-Table.
007150     move     Wsw-Risk-Flag    to SG-Wash-Risk-Flag (Sug-Tab-Count).
007160     move     Wsw-Risk-Explain to SG-Wash-Explain (Sug-Tab-Count).
007170*
007180     perform  ca020-Lookup-Replacement thru ca020-Exit.
007190*
007200 ca010-Exit.  exit.
007210*
007220 ca020-Lookup-Replacement.
007230*****************************************
007240*
007250     move     11   to J.
007260     move     zero to WS-Found.
007270     perform  ca025-Scan-One-Repl thru ca025-Exit
007280              varying B from 1 by 1
007290              until B > 10
007300              or WS-Entry-Found.
007310*
007320     move     Rp-Cand-1-Symbol (J) to SG-Repl-1-Symbol (Sug-Tab-Count).
007330     move     Rp-Cand-1-Name   (J) to SG-Repl-1-Name   (Sug-Tab-Count).
007340     move     Rp-Cand-1-Reason (J) to SG-Repl-1-Reason (Sug-Tab-Count).
007350     move     Rp-Cand-2-Symbol (J) to SG-Repl-2-Symbol (Sug-Tab-Count).
007360     move     Rp-Cand-2-Name   (J) to SG-Repl-2-Name   (Sug-Tab-Count).
007370     move     Rp-Cand-2-Reason (J) to SG-Repl-2-Reason (Sug-Tab-Count).
007380*
007390 ca020-Exit.  exit.
007400*
007410 ca025-Scan-One-Repl.
007420*****************************************
007430*
007440     if       Rp-For-Symbol (B) = LT-Symbol (I)
007450              move     B to J
007460              move     1 to WS-Found
007470     end-if.
007480*
007490 ca025-Exit.  exit.
007500*
007510 ca030-Sort-Suggestions.
007520*****************************************
007530*
007540*> Stable insertion sort descending by tax savings, same idiom
007550*> as TXH010's ac000-Sort-Trans-Table.
007560*
007570     if       Sug-Tab-Count < 2
007580              go to    ca030-Exit
007590     end-if.
007600*
007610     perform  ca035-Bubble-One-Sug thru ca035-Exit
007620              varying A from 2 by 1
007630              until A > Sug-Tab-Count.
007640*
007650 ca030-Exit.  exit.
007660*
007670 ca035-Bubble-One-Sug.
007680*****************************************
007690*
007700     move     A to B.
007710     perform  ca040-Bubble-Down-Sug thru ca040-Exit
007720              until B < 2
007730              or SG-Tax-Savings (B - 1) >= SG-Tax-Savings (B).
007740*
007750 ca035-Exit.  exit.
007760*
007770 ca040-Bubble-Down-Sug.
007780*****************************************
007790*
007800     move     Sug-Tab-Entry (B)     to WS-Swap-Sug.
007810     move     Sug-Tab-Entry (B - 1) to Sug-Tab-Entry (B).
007820     move     WS-Swap-Sug           to Sug-Tab-Entry (B - 1).
007830     subtract 1 from B.
007840*
007850 ca040-Exit.  exit.
007860*
007870 ca050-Assign-Priority.
007880*****************************************
007890*
007900     move     I to SG-Priority (I).
007910*
007920 ca050-Exit.  exit.
007930*
007940 da000-Aggregate-Positions.
007950*****************************************
007960*
007970     perform  da010-Post-One-Lot thru da010-Exit
007980              varying I from 1 by 1
007990              until I > Lot-Tab-Count.
008000*
008010     perform  da900-Finish-One-Position thru da900-Exit
008020              varying I from 1 by 1
008030              until I > Pos-Tab-Count.
008040*
008050 da000-Exit.  exit.
008060*
008070 da010-Post-One-Lot.
008080*****************************************
008090*
008100     move     zero to WS-Found.
008110     move     zero to J.
008120     perform  da020-Scan-Position thru da020-Exit
008130              varying K from 1 by 1
008140              until K > Pos-Tab-Count
008150              or WS-Entry-Found.
008160*
008170     if       J = zero
008180              if       Pos-Tab-Count < 250
008190                       add      1 to Pos-Tab-Count
008200                       move     Pos-Tab-Count to J
008210                       move     LT-Symbol (I)         to PT-Symbol (J)
008220                       move     zero                  to PT-Quantity (J)
008230                       move     zero                  to PT-Total-Cost-Basis (J)
008240                       move     LT-Purchase-Date (I)  to PT-Earliest-Date (J)
008250                       move     LT-Asset-Type (I)     to PT-Asset-Type (J)
008255                       move     "N"                   to PT-Wash-Risk (J)
008260              else
008270                       go to    da010-Exit
008280              end-if
008290     end-if.
008300*
008310     add      LT-Quantity (I)     to PT-Quantity (J).
008320     add      LT-Total-Basis (I)  to PT-Total-Cost-Basis (J).
008330     move     LT-Current-Price (I) to PT-Current-Price (J).
008340     if       LT-Purchase-Date (I) < PT-Earliest-Date (J)
008350              move     LT-Purchase-Date (I) to PT-Earliest-Date (J)
008360     end-if.
008362*
008364*> Historical wash-sale risk - "Y" once, sticks for the run once
008366*> any contributing lot carries a disallowed basis bump forward
008368*> from txh030's detect/adjust pass (ticket AC-421, distinct from
008369*> the prospective 30-day risk check priced for a suggestion).
008370     if       LT-Wash-Disallowed (I) > zero
008372              move     "Y" to PT-Wash-Risk (J)
008374     end-if.
008376*
008380 da010-Exit.  exit.
008390*
008400 da020-Scan-Position.
008410*****************************************
008420*
008430     if       PT-Symbol (K) = LT-Symbol (I)
008440              move     K to J
008450              move     1 to WS-Found
008460     end-if.
008470*
008480 da020-Exit.  exit.
008490*
008500 da900-Finish-One-Position.
008510*****************************************
008520*
008531*> Avg-cost-basis divides by quantity, not cost basis - a fully
008532*> wash-adjusted or gifted zero-basis lot still has shares and a
008533*> current price, so market value/P&L must not be zeroed with it
008534*> (ticket AC-427 - Sum-Total-Market-Value was coming up short).
008535     if       PT-Quantity (I) not = zero
008536              compute  PT-Avg-Cost-Basis (I) rounded =
008537                       PT-Total-Cost-Basis (I) / PT-Quantity (I)
008538     else
008539              move     zero to PT-Avg-Cost-Basis (I)
008540     end-if.
008541*
008542     compute  PT-Market-Value (I) rounded =
008543              PT-Current-Price (I) * PT-Quantity (I).
008544     compute  PT-Unrealized-Pnl (I) rounded =
008545              PT-Market-Value (I) - PT-Total-Cost-Basis (I).
008546*
008547     if       PT-Total-Cost-Basis (I) not = zero
008548              compute  PT-Unrealized-Pct (I) rounded =
008549                       PT-Unrealized-Pnl (I) /
008550                       PT-Total-Cost-Basis (I) * 100
008551     else
008552              move     zero to PT-Unrealized-Pct (I)
008553     end-if.
008554*
008700     compute  WS-Holding-Days =
008710              function integer-of-date (Prm-Run-Date) -
008720              function integer-of-date (PT-Earliest-Date (I)).
008730     move     WS-Holding-Days to PT-Holding-Days (I).
008740     if       WS-Holding-Days > WS-Long-Term-Days
008750              move     "Y" to PT-LT-Flag (I)
008760     else
008770              move     "N" to PT-LT-Flag (I)
008780     end-if.
008790*
008800*> PT-Wash-Risk (I) is already set - da010-Post-One-Lot flags it
008810*> "Y" as soon as any lot carried into this position shows a
008820*> disallowed basis bump from txh030's detect/adjust pass.  The
008830*> prospective 30-day-forward risk check stays a suggestion-only
008840*> figure - see ca010-Build-One-Suggestion.
008850*
008860 da900-Exit.  exit.
008870*
008880 ea000-Build-Summary.
008890*****************************************
008900*
008910     move     zero to Sum-Total-Market-Value
008920                      Sum-Total-Cost-Basis
008930                      Sum-Total-Unrealized
008940                      Sum-Total-Harvestable
008950                      Sum-Est-Tax-Savings
008960                      Sum-Lots-With-Losses
008970                      Sum-Lots-With-Gains.
008980     move     Pos-Tab-Count to Sum-Positions-Count.
008990     move     Wsf-Tab-Count to Sum-Wash-Flags-Count.
009000*
009010     perform  ea010-Sum-One-Position thru ea010-Exit
009020              varying I from 1 by 1
009030              until I > Pos-Tab-Count.
009040*
009050     perform  ea020-Sum-One-Suggestion thru ea020-Exit
009060              varying I from 1 by 1
009070              until I > Sug-Tab-Count.
009080*
009090     perform  ea030-Count-One-Lot thru ea030-Exit
009100              varying I from 1 by 1
009110              until I > Lot-Tab-Count.
009120*
009130     if       Sum-Total-Cost-Basis not = zero
009140              compute  Sum-Total-Unrealized-Pct rounded =
009150                       Sum-Total-Unrealized /
009160                       Sum-Total-Cost-Basis * 100
009170     else
009180              move     zero to Sum-Total-Unrealized-Pct
009190     end-if.
009200*
009210 ea000-Exit.  exit.
009220*
009230 ea010-Sum-One-Position.
009240*****************************************
009250*
009260     add      PT-Market-Value (I)     to Sum-Total-Market-Value.
009270     add      PT-Total-Cost-Basis (I) to Sum-Total-Cost-Basis.
009280     add      PT-Unrealized-Pnl (I)   to Sum-Total-Unrealized.
009290*
009300 ea010-Exit.  exit.
009310*
009320 ea020-Sum-One-Suggestion.
009330*****************************************
009340*
009350     add      SG-Estimated-Loss (I) to Sum-Total-Harvestable.
009360     add      SG-Tax-Savings (I)    to Sum-Est-Tax-Savings.
009370*
009380 ea020-Exit.  exit.
009390*
009400 ea030-Count-One-Lot.
009410*****************************************
009420*
009430     if       LT-Unrealized-Pnl (I) < zero
009440              add      1 to Sum-Lots-With-Losses
009450     else
009460              if       LT-Unrealized-Pnl (I) > zero
009470                       add      1 to Sum-Lots-With-Gains
009480              end-if
009490     end-if.
009500*
009510 ea030-Exit.  exit.
009520*
009530 fa000-Print-Report.
009540*****************************************
009550*
009560     open     output Report-Out.
009570     initiate Tax-Harvest-Analysis-Report.
009580*
009590     generate TH-Position-Banner.
009600     perform  fa010-Print-One-Position thru fa010-Exit
009610              varying Pos-Ix from 1 by 1
009620              until Pos-Ix > Pos-Tab-Count.
009630*
009640     generate TH-Wash-Banner.
009650     perform  fa020-Print-One-Wash thru fa020-Exit
009660              varying Wsf-Ix from 1 by 1
009670              until Wsf-Ix > Wsf-Tab-Count.
009680*
009690     generate TH-Suggestion-Banner.
009700     perform  fa030-Print-One-Suggestion thru fa030-Exit
009710              varying Sug-Ix from 1 by 1
009720              until Sug-Ix > Sug-Tab-Count.
009730*
009740     if       Err-Tab-Count > zero
009750              generate TH-Error-Banner
009760              perform  fa040-Print-One-Error thru fa040-Exit
009770                       varying Err-Ix from 1 by 1
009780                       until Err-Ix > Err-Tab-Count
009790     end-if.
009800*
009810     terminate Tax-Harvest-Analysis-Report.
009820     close    Report-Out.
009830*
009840 fa000-Exit.  exit.
009850*
009860 fa010-Print-One-Position.
009870*****************************************
009880*
009890     generate TH-Position-Detail.
009900*
009910 fa010-Exit.  exit.
009920*
009930 fa020-Print-One-Wash.
009940*****************************************
009950*
009960     generate TH-Wash-Detail.
009970*
009980 fa020-Exit.  exit.
009990*
010000 fa030-Print-One-Suggestion.
010010*****************************************
010020*
010030     generate TH-Suggestion-Detail.
010040*
010050 fa030-Exit.  exit.
010060*
010070 fa040-Print-One-Error.
010080*****************************************
010090*
010100     generate TH-Error-Detail.
010110*
010120 fa040-Exit.  exit.
010130*
010140 ga000-Write-Output-Files.
010150*****************************************
010160*
010170     open     output Lots-Out.
010180     perform  ga010-Write-One-Lot thru ga010-Exit
010190              varying I from 1 by 1
010200              until I > Lot-Tab-Count.
010210     close    Lots-Out.
010220*
010230     open     output Flags-Out.
010240     perform  ga020-Write-One-Flag thru ga020-Exit
010250              varying I from 1 by 1
010260              until I > Wsf-Tab-Count.
010270     close    Flags-Out.
010280*
010290     open     output Suggest-Out.
010300     perform  ga030-Write-One-Suggest thru ga030-Exit
010310              varying I from 1 by 1
010320              until I > Sug-Tab-Count.
010330     close    Suggest-Out.
010340*
010350 ga000-Exit.  exit.
010360*
010370 ga010-Write-One-Lot.
010380*****************************************
010390*
010400     move     Lot-Tab-Entry (I) to Lots-Out-Record.
010410     write    Lots-Out-Record.
010420*
010430 ga010-Exit.  exit.
010440*
010450 ga020-Write-One-Flag.
010460*****************************************
010470*
010480     move     Wsf-Tab-Entry (I) to Flags-Out-Record.
010490     write    Flags-Out-Record.
010500*
010510 ga020-Exit.  exit.
010520*
010530 ga030-Write-One-Suggest.
010540*****************************************
010550*
010560     move     Sug-Tab-Entry (I) to Suggest-Out-Record.
010570     write    Suggest-Out-Record.
010580*
010590 ga030-Exit.  exit.
010600*
010610 zz900-Format-Date.
010620*****************************************
010630*
010640*> Cuts WS-DW-Bin's ccyymmdd breakdown into a display MM/DD/CCYY
010650*> string - same idiom as TXH030's ca025-Format-Date.
010660*
010670     move     WS-DW-MM   to WS-Date-Text (1:2).
010680     move     "/"        to WS-Date-Text (3:1).
010690     move     WS-DW-DD   to WS-Date-Text (4:2).
010700     move     "/"        to WS-Date-Text (6:1).
010710     move     WS-DW-CCYY to WS-Date-Text (7:4).
010720*
010730 zz900-Exit.  exit.
