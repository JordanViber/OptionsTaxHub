000010******************************************************************
000020*                                                                *
000030*                     TAX BRACKET / NIIT ENGINE                  *
000040*                                                                *
000050*           Pure calculation subroutine - no file I/O.           *
000060*           Function 1 builds a full Tax-Estimate from a         *
000070*           Tax-Profile income and filing status.  Function 2    *
000080*           prices the tax on a single lot's gain or loss.       *
000090*                                                                *
000100******************************************************************
000110*
000120 identification          division.
000130*================================
000140*
000150 program-id.             txh020.
000160*
000170 author.                 R J Danby.
000180*
000190 installation.           Applewood Computers Accounting System.
000200*
000210 date-written.           13/01/1986.
000220*
000230 date-compiled.
000240*
000250 security.               Copyright (C) 1986-2026, Applewood
000260*                        Computers Accounting System.
000270*                        Distributed under the GNU General
000280*                        Public License.  See the file COPYING
000290*                        for details.
000300*
000310*    Remarks.            Tax Harvesting - Tax-Engine Equivalent.
000320*                        Called by txh040 to look up the marginal
000330*                        ordinary and long-term capital-gains
000340*                        rates for a filing status/tax-year pair,
000350*                        add NIIT where the income threshold is
000360*                        exceeded, and price the tax due (or the
000370*                        tax saved by harvesting a loss) on a
000380*                        single lot.
000390*
000400*    Called Modules.     None.
000410*
000420*    Files used :        None - linkage-only subroutine.
000430*
000440*    Error or Warning messages used.
000450*                        None.  Unknown filing status silently
000460*                        falls back to SINGLE per the client spec.
000470*
000480*****
000490* Changes:
000500* 13/01/86 rjd - 1.00 Created - function 1, bracket/NIIT lookup.
000510* 04/06/87 rjd - 1.01 Married-Separate was falling into the Single
000520*                     ordinary table by mistake above the 2025
000530*                     35% band - ticket AC-118, own status table
000540*                     now carried in full for every filing code.
000550* 25/09/91 khs - 1.02 Head-of-Household NIIT threshold corrected
000560*                     to 200000 (was sharing Single's slot but
000570*                     with a copy/paste of Joint's figure).
000580* 06/09/98 khs - 1.03 Y2K - Calc-Tax-Year widened to a full ccyy,
000590*                     dropped the old 2-digit year window test.
000600* 09/02/09 dpw - 1.04 Bracket tables re-pointed at wstxobrk/
000610*                     wstxlbrk copybooks instead of in-line
000620*                     values - ticket AC-355.
000630* 27/01/26 vbc - 1.05 Function 2 added, single-lot gain/loss
000640*                     pricing for the harvesting suggestion pass.
000650*
000660*****************************************************************
000670*
000680 environment             division.
000690*================================
000700*
000710 configuration           section.
000720 special-names.
000730     class Numeric-Digit is "0123456789".
000740*
000750 data                    division.
000760*================================
000770*
000780 working-storage         section.
000790*-----------------------
000800*
000810 77  Prog-Name                       pic x(20)
000820                                     value "txh020 (1.05)".
000830*
000840 01  WS-Counters.
000850     03  Ba-Year-Ix                  pic 9       comp.
000860     03  Ba-Status-Ix                pic 9       comp.
000870     03  Ba-Ob-Base                  pic 9(4)    comp.
000880     03  Ba-Lb-Base                  pic 9(4)    comp.
000890     03  Ba-Brk                      pic 9       comp.
000892     03  Ba-Found                    pic 9       comp.
000893         88  Ba-Rate-Found               value 1.
000895     03  filler                      pic x(04).
000900*
000910 01  WS-Rate-Work.
000920     03  Ba-Ordinary-Rate            pic v9(4).
000930     03  Ba-Ltcg-Rate                pic v9(4).
000940     03  Ba-Base-Rate                pic v9(4).
000945     03  filler                      pic x(04).
000950*
000960 01  WS-Status-Table-Values.
000970     03  filler  pic x(1)  value "S".
000980     03  filler  pic x(1)  value "J".
000990     03  filler  pic x(1)  value "M".
001000     03  filler  pic x(1)  value "H".
001010*
001020 01  WS-Status-Table redefines WS-Status-Table-Values.
001030     03  St-Code                     pic x  occurs 4 times.
001040*
001050 01  WS-Bracket-Count-Values.
001060     03  filler  pic 9(2) comp value 07.     *> ordinary brackets/status
001070     03  filler  pic 9(2) comp value 03.     *> ltcg brackets/status
001080*
001090 01  WS-Bracket-Counts redefines WS-Bracket-Count-Values.
001100     03  Bc-Ordinary-Per-Status      pic 9(2) comp.
001110     03  Bc-Ltcg-Per-Status          pic 9(2) comp.
001120*
001130 linkage                 section.
001140*-----------------------
001150*
001160 copy  "wstxcalc.cob".
001170 copy  "wstxobrk.cob".
001180 copy  "wstxlbrk.cob".
001190 copy  "wstxniit.cob".
001200*
001210 procedure               division using TXH-Calc-Work.
001220*=======================================================
001230*
001240 aa000-Main.
001250*****************************************
001260*
001270     evaluate true
001280         when Calc-Func-Estimate
001290              perform  ba000-Build-Estimate thru ba000-Exit
001300         when Calc-Func-Gain
001310              perform  bb000-Price-Gain thru bb000-Exit
001320         when other
001330              continue
001340     end-evaluate.
001350*
001360     goback.
001370*
001380 ba000-Build-Estimate.
001390*****************************************
001400*
001410*> Pick the year block (1 = 2025, 2 = 2026) and the status
001420*> column (1=Single 2=Joint 3=Separate 4=Head-of-Household).
001430*> Unknown filing status defaults to Single per the client spec.
001440*
001450     if       Calc-Tax-Year >= 2026
001460              move     2 to Ba-Year-Ix
001470     else
001480              move     1 to Ba-Year-Ix
001490     end-if.
001500*
001510     move     1 to Ba-Status-Ix.
001520     perform  ba010-Find-Status thru ba010-Exit
001530              varying Ba-Brk from 1 by 1
001540              until Ba-Brk > 4.
001550*
001560     compute  Ba-Ob-Base =
001570              ((Ba-Year-Ix - 1) * 4 + (Ba-Status-Ix - 1))
001580              * Bc-Ordinary-Per-Status.
001590     compute  Ba-Lb-Base =
001600              ((Ba-Year-Ix - 1) * 4 + (Ba-Status-Ix - 1))
001610              * Bc-Ltcg-Per-Status.
001620*
001625*> Bracket-found is tracked on its own flag, not on the looked-up
001626*> rate - the first LTCG bracket is 0% for every filing status/year
001627*> in wstxlbrk.cob, and a "rate > zero" exit test read that as "not
001628*> found yet" and let the scan run on into bracket 2, overwriting
001629*> the correct 0% rate with the next bracket's rate (ticket AC-433).
001630     move     zero to Ba-Found.
001631     perform  ba020-Scan-Ordinary thru ba020-Exit
001640              varying Ba-Brk from 1 by 1
001650              until Ba-Brk > Bc-Ordinary-Per-Status
001655              or Ba-Rate-Found.
001660*
001670     move     zero to Ba-Found.
001680     perform  ba030-Scan-Ltcg thru ba030-Exit
001690              varying Ba-Brk from 1 by 1
001700              until Ba-Brk > Bc-Ltcg-Per-Status
001705              or Ba-Rate-Found.
001720*
001730     move     Ba-Ordinary-Rate to Calc-Short-Term-Rate.
001740     move     Ba-Ltcg-Rate     to Calc-Long-Term-Rate.
001750*
001760     move     "N" to Calc-Niit-Flag.
001770     if       Calc-Annual-Income > Nt-Threshold (Ba-Status-Ix)
001780              move     "Y" to Calc-Niit-Flag
001790     end-if.
001800*
001810     if       Calc-Is-Long-Term = "Y"
001820              move     Ba-Ltcg-Rate to Ba-Base-Rate
001830     else
001840              move     Ba-Ordinary-Rate to Ba-Base-Rate
001850     end-if.
001860*
001870     move     Ba-Base-Rate to Calc-Effective-Rate.
001880     if       Calc-Niit-Flag = "Y"
001890              add      TXH-Niit-Rate to Calc-Effective-Rate
001900     end-if.
001910*
001920     compute  Calc-Estimated-Tax rounded =
001930              Calc-Gain-Amount * Calc-Effective-Rate.
001940*
001950     move     Ll-Limit (Ba-Status-Ix) to Calc-Loss-Limit.
001960*
001970 ba000-Exit.  exit.
001980*
001990 ba010-Find-Status.
002000*****************************************
002010*
002020     if       St-Code (Ba-Brk) = Calc-Filing-Status
002030              move     Ba-Brk to Ba-Status-Ix
002040     end-if.
002050*
002060 ba010-Exit.  exit.
002070*
002080 ba020-Scan-Ordinary.
002090*****************************************
002100*
002110     move     zero to Ba-Ordinary-Rate.
002120     if       Calc-Annual-Income <=
002130              Ob-Upper-Bound (Ba-Ob-Base + Ba-Brk)
002140              move     Ob-Rate (Ba-Ob-Base + Ba-Brk)
002150                       to Ba-Ordinary-Rate
002155              move     1 to Ba-Found
002160     end-if.
002170*
002180 ba020-Exit.  exit.
002190*
002200 ba030-Scan-Ltcg.
002210*****************************************
002220*
002230     move     zero to Ba-Ltcg-Rate.
002240     if       Calc-Annual-Income <=
002250              Lb-Upper-Bound (Ba-Lb-Base + Ba-Brk)
002260              move     Lb-Rate (Ba-Lb-Base + Ba-Brk)
002270                       to Ba-Ltcg-Rate
002275              move     1 to Ba-Found
002280     end-if.
002290*
002300 ba030-Exit.  exit.
002310*
002320 bb000-Price-Gain.
002330*****************************************
002340*
002350*> Function 2 - the tax on a single lot's gain, or (given the loss
002360*> as a positive amount) the tax saved by harvesting it.  Same
002370*> rate selection as function 1 but no bracket re-lookup - the
002380*> caller already ran function 1 for this profile and handed the
002390*> two rates straight back to us on the linkage block.
002400*
002410     if       Calc-Gain-Amount <= zero
002420              move     zero to Calc-Estimated-Tax
002430              go to    bb000-Exit
002440     end-if.
002450*
002460     move     "N" to Calc-Niit-Flag.
002470     move     1 to Ba-Status-Ix.
002480     perform  ba010-Find-Status thru ba010-Exit
002490              varying Ba-Brk from 1 by 1
002500              until Ba-Brk > 4.
002510     if       Calc-Annual-Income > Nt-Threshold (Ba-Status-Ix)
002520              move     "Y" to Calc-Niit-Flag
002530     end-if.
002540*
002550     if       Calc-Is-Long-Term = "Y"
002560              move     Calc-Long-Term-Rate to Ba-Base-Rate
002570     else
002580              move     Calc-Short-Term-Rate to Ba-Base-Rate
002590     end-if.
002600*
002610     move     Ba-Base-Rate to Calc-Effective-Rate.
002620     if       Calc-Niit-Flag = "Y"
002630              add      TXH-Niit-Rate to Calc-Effective-Rate
002640     end-if.
002650*
002660     compute  Calc-Estimated-Tax rounded =
002670              Calc-Gain-Amount * Calc-Effective-Rate.
002680*
002690 bb000-Exit.  exit.
