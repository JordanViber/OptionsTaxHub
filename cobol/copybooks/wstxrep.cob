000010*****************************************************************
000020*                                                               *
000030*   REPLACEMENT-CANDIDATE LOOKUP TABLE                          *
000040*   Loaded once at Start of Job by AA005-Load-Repl-Table -       *
000050*   see the MOVE statements there for the actual values, kept   *
000060*   as code so long text literals stay readable on a maint pass *
000070*   Entry 11 (Rp-Ix = 11) is always the default VTI / SPY pair. *
000080*                                                               *
000090*****************************************************************
000100*
000110* 18/01/26 vbc - Created.
000120*
000130 01  TXH-Replace-Table.
000140     03  Rp-Entry                 occurs 11 times
000150                                  indexed by Rp-Ix.
000160         05  Rp-For-Symbol        pic x(10).
000170         05  Rp-Cand-1-Symbol     pic x(10).
000180         05  Rp-Cand-1-Name       pic x(45).
000190         05  Rp-Cand-1-Reason     pic x(60).
000200         05  Rp-Cand-2-Symbol     pic x(10).
000210         05  Rp-Cand-2-Name       pic x(45).
000220         05  Rp-Cand-2-Reason     pic x(60).
