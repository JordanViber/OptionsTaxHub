000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR FLAGS-OUT FILE                   *
000040*        (Wash-Sale Flags raised over the transaction history)  *
000050*                                                               *
000060*****************************************************************
000070*  FLAGS-OUT record size 74 bytes.
000080*
000090* 10/01/26 vbc - Created.
000100* 22/01/26 vbc - Added header/count record for run totals, req'd
000110*                by aa010 open logic.
000120*
000130 01  TXH-Wash-Flag-Record.
000140     03  Wsf-Symbol               pic x(10).
000150     03  Wsf-Sale-Date            pic 9(8).
000160     03  Wsf-Sale-Quantity        pic 9(7)v9(4).
000170     03  Wsf-Sale-Loss            pic 9(9)v99.
000180     03  Wsf-Repurchase-Date      pic 9(8).
000190     03  Wsf-Repurchase-Quantity  pic 9(7)v9(4).
000200     03  Wsf-Disallowed-Loss      pic 9(9)v99.
000210     03  Wsf-Adjusted-Basis       pic 9(9)v99.
000220     03  filler                   pic x(6).
000230*
000240 01  TXH-Wash-Flag-Table.
000250     03  Wsf-Tab-Count            pic 9(4)     comp.
000260     03  Wsf-Tab-Entry            occurs 400 times
000270                                  indexed by Wsf-Ix.
000280         05  WF-Symbol            pic x(10).
000290         05  WF-Sale-Date         pic 9(8).
000300         05  WF-Sale-Quantity     pic 9(7)v9(4).
000310         05  WF-Sale-Loss         pic 9(9)v99.
000320         05  WF-Repurchase-Date   pic 9(8).
000330         05  WF-Repurchase-Qty    pic 9(7)v9(4).
000340         05  WF-Disallowed-Loss   pic 9(9)v99.
000350         05  WF-Adjusted-Basis    pic 9(9)v99.
000360*
000370 01  TXH-Wash-Hdr-Record.
000380     03  Wsf-Hdr-Run-Date         pic 9(8)     value zero.
000390     03  Wsf-Hdr-Flags-Written    pic 9(5)     comp value zero.
000400     03  filler                   pic x(62).
