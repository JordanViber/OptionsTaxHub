000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR TAX-SNAP FILE                    *
000040*        (Simplified Portfolio Snapshot - one row per holding)  *
000050*                                                               *
000060*****************************************************************
000070*  File size 60 bytes.
000080*
000090* 07/01/26 vbc - Created for Tax Harvesting phase 1.
000100*
000110 01  TXH-Snap-Record.
000120     03  Snp-Symbol               pic x(10).           *> ticker, upper-cased
000130     03  Snp-Quantity             pic 9(7)v9(4).        *> shares held, > 0
000140     03  Snp-Purchase-Price       pic 9(7)v99.          *> cost per share
000150     03  Snp-Current-Price        pic 9(7)v99.          *> current mkt price/shr
000160     03  Snp-Purchase-Date        pic 9(8).             *> ccyymmdd, 0 = absent
000170     03  filler                   pic x(13).
