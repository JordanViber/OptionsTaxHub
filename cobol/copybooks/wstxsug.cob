000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR SUGGEST-OUT FILE                 *
000040*        (Harvesting Suggestions, ranked by estimated savings)  *
000050*                                                               *
000060*****************************************************************
000070*  SUGGEST-OUT record size 320 bytes.
000080*
000090* 11/01/26 vbc - Created.
000100* 25/01/26 vbc - Split replacement pair into Sug-Repl-1/2 groups,
000110*                was one flat block, hard to read on maintenance.
000120*
000130 01  TXH-Suggest-Record.
000140     03  Sug-Symbol               pic x(10).
000150     03  Sug-Action               pic x(4)        value "SELL".
000160     03  Sug-Quantity             pic 9(7)v9(4).
000170     03  Sug-Current-Price        pic 9(7)v99.
000180     03  Sug-Basis-Per-Share      pic 9(7)v9(4).
000190     03  Sug-Estimated-Loss       pic 9(9)v99.
000200     03  Sug-Tax-Savings          pic 9(9)v99.
000210     03  Sug-Holding-Days         pic s9(5).
000220     03  Sug-LT-Flag              pic x.
000230     03  Sug-Wash-Risk-Flag       pic x.
000240     03  Sug-Repl-1.
000250         05  Sug-Repl-1-Symbol    pic x(10).
000260         05  Sug-Repl-1-Name      pic x(45).
000270         05  Sug-Repl-1-Reason    pic x(60).
000280     03  Sug-Repl-2.
000290         05  Sug-Repl-2-Symbol    pic x(10).
000300         05  Sug-Repl-2-Name      pic x(45).
000310         05  Sug-Repl-2-Reason    pic x(60).
000320     03  Sug-Priority             pic 9(3).
000330     03  filler                   pic x(15).
000340*
000350 01  TXH-Suggest-Table.
000360     03  Sug-Tab-Count            pic 9(4)     comp.
000370     03  Sug-Tab-Entry            occurs 600 times
000380                                  indexed by Sug-Ix.
000390         05  SG-Symbol            pic x(10).
000400         05  SG-Quantity          pic 9(7)v9(4).
000410         05  SG-Current-Price     pic 9(7)v99.
000420         05  SG-Basis-Per-Share   pic 9(7)v9(4).
000430         05  SG-Estimated-Loss    pic 9(9)v99.
000440         05  SG-Tax-Savings       pic 9(9)v99.
000450         05  SG-Holding-Days      pic s9(5).
000460         05  SG-LT-Flag           pic x.
000470         05  SG-Wash-Risk-Flag    pic x.
000480         05  SG-Wash-Explain      pic x(60).
000490         05  SG-Repl-1-Symbol     pic x(10).
000500         05  SG-Repl-1-Name       pic x(45).
000510         05  SG-Repl-1-Reason     pic x(60).
000520         05  SG-Repl-2-Symbol     pic x(10).
000530         05  SG-Repl-2-Name       pic x(45).
000540         05  SG-Repl-2-Reason     pic x(60).
000550         05  SG-Priority          pic 9(3).
