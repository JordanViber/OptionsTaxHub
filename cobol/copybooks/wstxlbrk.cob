000010*****************************************************************
000020*                                                               *
000030*   LONG-TERM CAPITAL GAINS BRACKET TABLES - 2025 AND 2026       *
000040*   24 entries = 2 years x 4 filing statuses x 3 brackets        *
000050*   Subscript = ((Year-Ix - 1) * 4 + (Status-Ix - 1)) * 3 + Brk  *
000060*   Year-Ix  1 = 2025, 2 = 2026                                  *
000070*   Status-Ix 1=Single 2=Joint 3=Separate 4=Head-of-Household    *
000080*                                                               *
000090*****************************************************************
000100*
000110* 15/01/26 vbc - Created.
000120*
000130 01  TXH-LTCG-Bracket-Values.
000140*>       ----- 2025 SINGLE -----
000150     03  filler  pic x(13)  value "0000483500000".
000160     03  filler  pic x(13)  value "0005334001500".
000170     03  filler  pic x(13)  value "9999999992000".
000180*>       ----- 2025 MARRIED-JOINT -----
000190     03  filler  pic x(13)  value "0000967000000".
000200     03  filler  pic x(13)  value "0006000501500".
000210     03  filler  pic x(13)  value "9999999992000".
000220*>       ----- 2025 MARRIED-SEPARATE -----
000230     03  filler  pic x(13)  value "0000483500000".
000240     03  filler  pic x(13)  value "0003000001500".
000250     03  filler  pic x(13)  value "9999999992000".
000260*>       ----- 2025 HEAD-OF-HOUSEHOLD -----
000270     03  filler  pic x(13)  value "0000647500000".
000280     03  filler  pic x(13)  value "0005667001500".
000290     03  filler  pic x(13)  value "9999999992000".
000300*>       ----- 2026 SINGLE -----
000310     03  filler  pic x(13)  value "0000494500000".
000320     03  filler  pic x(13)  value "0005455001500".
000330     03  filler  pic x(13)  value "9999999992000".
000340*>       ----- 2026 MARRIED-JOINT -----
000350     03  filler  pic x(13)  value "0000989000000".
000360     03  filler  pic x(13)  value "0006137001500".
000370     03  filler  pic x(13)  value "9999999992000".
000380*>       ----- 2026 MARRIED-SEPARATE -----
000390     03  filler  pic x(13)  value "0000494500000".
000400     03  filler  pic x(13)  value "0003068501500".
000410     03  filler  pic x(13)  value "9999999992000".
000420*>       ----- 2026 HEAD-OF-HOUSEHOLD -----
000430     03  filler  pic x(13)  value "0000662000000".
000440     03  filler  pic x(13)  value "0005796001500".
000450     03  filler  pic x(13)  value "9999999992000".
000460*
000470 01  TXH-LTCG-Bracket-Table redefines TXH-LTCG-Bracket-Values.
000480     03  Lb-Entry                 occurs 24 times
000490                                  indexed by Lb-Ix.
000500         05  Lb-Upper-Bound       pic 9(9).
000510         05  Lb-Rate              pic v9(4).
