000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR TAX-SUMMARY WORK AREA             *
000040*        (Portfolio control totals - one set per run)           *
000050*                                                               *
000060*****************************************************************
000070*
000080* 09/01/26 vbc - Created.
000090*
000100 01  TXH-Summary-Record.
000110     03  Sum-Total-Market-Value   pic s9(11)v99.
000120     03  Sum-Total-Cost-Basis     pic s9(11)v99.
000130     03  Sum-Total-Unrealized     pic s9(11)v99.
000140     03  Sum-Total-Unrealized-Pct pic s9(5)v99.
000150     03  Sum-Total-Harvestable    pic s9(11)v99.
000160     03  Sum-Est-Tax-Savings      pic s9(11)v99.
000170     03  Sum-Positions-Count      pic 9(5).
000180     03  Sum-Lots-With-Losses     pic 9(5).
000190     03  Sum-Lots-With-Gains      pic 9(5).
000200     03  Sum-Wash-Flags-Count     pic 9(5).
000210     03  filler                   pic x(10).
