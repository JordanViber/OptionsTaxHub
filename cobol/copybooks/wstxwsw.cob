000010*****************************************************************
000020*                                                               *
000030*   LINKAGE BLOCK FOR TXH030 (WASH-SALE) CALL                    *
000040*   Shared between txh040 (caller) and txh030 (called)           *
000050*                                                               *
000060*****************************************************************
000070*
000080* 19/01/26 vbc - Created.
000090* 29/01/26 vbc - Added function 2 fields for the prospective
000100*                risk check, called once per suggestion.
000110*
000120 01  TXH-Wash-Work.
000130     03  Wsw-Func                 pic 9.          *> 1=Detect/Adjust 2=Risk chk
000140         88  Wsw-Func-Detect          value 1.
000150         88  Wsw-Func-Risk            value 2.
000160     03  Wsw-Run-Date             pic 9(8).
000170     03  Wsw-Symbol               pic x(10).      *> in, for func 2
000180     03  Wsw-Risk-Flag            pic x.          *> out, for func 2
000190         88  Wsw-At-Risk              value "Y".
000200     03  Wsw-Risk-Explain         pic x(60).      *> out, for func 2
000210     03  filler                   pic x(05).
