000010*****************************************************************
000020*                                                               *
000030*  LINKAGE BLOCK FOR TXH020 (TAX-ENGINE) CALL                    *
000040*     Shared between txh040 (caller) and txh020 (called)         *
000050*                                                               *
000060*****************************************************************
000070*
000080* 13/01/26 vbc - Created.
000090* 27/01/26 vbc - Added Calc-Func 2 (single-lot savings) so txh040
000100*                does not need two separate linkage blocks.
000110*
000120 01  TXH-Calc-Work.
000130     03  Calc-Func                pic 9.          *> 1=Estimate 2=Gain/Savings
000140         88  Calc-Func-Estimate       value 1.
000150         88  Calc-Func-Gain           value 2.
000160     03  Calc-Filing-Status       pic x.
000170     03  Calc-Annual-Income       pic 9(9)v99.
000180     03  Calc-Tax-Year            pic 9(4).
000190     03  Calc-Gain-Amount         pic 9(9)v99.     *> in: |gain| or |loss|
000200     03  Calc-Is-Long-Term        pic x.           *> in: Y/N
000210     03  Calc-Short-Term-Rate     pic v9(4).
000220     03  Calc-Long-Term-Rate      pic v9(4).
000230     03  Calc-Niit-Flag           pic x.
000240     03  Calc-Effective-Rate      pic v9(4).
000250     03  Calc-Estimated-Tax       pic s9(9)v99.
000260     03  Calc-Loss-Limit          pic 9(7)v99.
000270     03  filler                   pic x(05).
