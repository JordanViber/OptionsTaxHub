000010*****************************************************************
000020*                                                               *
000030*   ERROR / WARNING MESSAGE TABLE                               *
000040*   Shared linkage block between txh010 (builder) and txh040    *
000050*   (which lists the messages on REPORT-OUT at end of job)      *
000060*                                                               *
000070*****************************************************************
000080*
000090* 08/01/26 vbc - Created.
000100*
000110 01  TXH-Error-Table.
000120     03  Err-Tab-Count            pic 9(4)     comp.
000130     03  Err-Tab-Entry            occurs 500 times
000140                                  indexed by Err-Ix.
000150         05  Err-Text             pic x(80).
