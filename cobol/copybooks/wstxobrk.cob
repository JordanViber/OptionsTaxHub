000010*****************************************************************
000020*                                                               *
000030*   ORDINARY INCOME TAX BRACKET TABLES - 2025 AND 2026           *
000040*   56 entries = 2 years x 4 filing statuses x 7 brackets        *
000050*   Subscript = ((Year-Ix - 1) * 4 + (Status-Ix - 1)) * 7 + Brk  *
000060*   Year-Ix  1 = 2025, 2 = 2026                                  *
000070*   Status-Ix 1=Single 2=Joint 3=Separate 4=Head-of-Household    *
000080*                                                               *
000090*****************************************************************
000100*  Source: IRS Rev Proc tables as supplied by client for tax
000110*  years 2025 and 2026.  DO NOT alter without a ticket.
000120*
000130* 15/01/26 vbc - Created.
000140*
000150 01  TXH-Ordinary-Bracket-Values.
000160*>       ----- 2025 SINGLE -----
000170     03  filler  pic x(13)  value "0000119251000".
000180     03  filler  pic x(13)  value "0000484751200".
000190     03  filler  pic x(13)  value "0001033502200".
000200     03  filler  pic x(13)  value "0001973002400".
000210     03  filler  pic x(13)  value "0002505253200".
000220     03  filler  pic x(13)  value "0006263503500".
000230     03  filler  pic x(13)  value "9999999993700".
000240*>       ----- 2025 MARRIED-JOINT -----
000250     03  filler  pic x(13)  value "0000238501000".
000260     03  filler  pic x(13)  value "0000969501200".
000270     03  filler  pic x(13)  value "0002067002200".
000280     03  filler  pic x(13)  value "0003946002400".
000290     03  filler  pic x(13)  value "0005010503200".
000300     03  filler  pic x(13)  value "0007516003500".
000310     03  filler  pic x(13)  value "9999999993700".
000320*>       ----- 2025 MARRIED-SEPARATE -----
000330     03  filler  pic x(13)  value "0000119251000".
000340     03  filler  pic x(13)  value "0000484751200".
000350     03  filler  pic x(13)  value "0001033502200".
000360     03  filler  pic x(13)  value "0001973002400".
000370     03  filler  pic x(13)  value "0002505253200".
000380     03  filler  pic x(13)  value "0003758003500".
000390     03  filler  pic x(13)  value "9999999993700".
000400*>       ----- 2025 HEAD-OF-HOUSEHOLD -----
000410     03  filler  pic x(13)  value "0000170001000".
000420     03  filler  pic x(13)  value "0000648501200".
000430     03  filler  pic x(13)  value "0001033502200".
000440     03  filler  pic x(13)  value "0001973002400".
000450     03  filler  pic x(13)  value "0002505003200".
000460     03  filler  pic x(13)  value "0006263503500".
000470     03  filler  pic x(13)  value "9999999993700".
000480*>       ----- 2026 SINGLE -----
000490     03  filler  pic x(13)  value "0000121501000".
000500     03  filler  pic x(13)  value "0000494751200".
000510     03  filler  pic x(13)  value "0001055252200".
000520     03  filler  pic x(13)  value "0002014502400".
000530     03  filler  pic x(13)  value "0002558003200".
000540     03  filler  pic x(13)  value "0006397503500".
000550     03  filler  pic x(13)  value "9999999993700".
000560*>       ----- 2026 MARRIED-JOINT -----
000570     03  filler  pic x(13)  value "0000243001000".
000580     03  filler  pic x(13)  value "0000989501200".
000590     03  filler  pic x(13)  value "0002110502200".
000600     03  filler  pic x(13)  value "0004029002400".
000610     03  filler  pic x(13)  value "0005115503200".
000620     03  filler  pic x(13)  value "0007675503500".
000630     03  filler  pic x(13)  value "9999999993700".
000640*>       ----- 2026 MARRIED-SEPARATE -----
000650     03  filler  pic x(13)  value "0000121501000".
000660     03  filler  pic x(13)  value "0000494751200".
000670     03  filler  pic x(13)  value "0001055252200".
000680     03  filler  pic x(13)  value "0002014502400".
000690     03  filler  pic x(13)  value "0002558003200".
000700     03  filler  pic x(13)  value "0003837753500".
000710     03  filler  pic x(13)  value "9999999993700".
000720*>       ----- 2026 HEAD-OF-HOUSEHOLD -----
000730     03  filler  pic x(13)  value "0000173501000".
000740     03  filler  pic x(13)  value "0000662001200".
000750     03  filler  pic x(13)  value "0001055252200".
000760     03  filler  pic x(13)  value "0002014502400".
000770     03  filler  pic x(13)  value "0002558003200".
000780     03  filler  pic x(13)  value "0006397503500".
000790     03  filler  pic x(13)  value "9999999993700".
000800*
000810 01  TXH-Ordinary-Bracket-Table redefines TXH-Ordinary-Bracket-Values.
000820     03  Ob-Entry                 occurs 56 times
000830                                  indexed by Ob-Ix.
000840         05  Ob-Upper-Bound       pic 9(9).
000850         05  Ob-Rate              pic v9(4).
