000010*****************************************************************
000020*                                                               *
000030*   NIIT THRESHOLD TABLE AND CAPITAL-LOSS DEDUCTION LIMITS       *
000040*   Status-Ix 1=Single 2=Joint 3=Separate 4=Head-of-Household    *
000050*                                                               *
000060*****************************************************************
000070*
000080* 16/01/26 vbc - Created.
000090*
000100 01  TXH-Niit-Rate               pic v9(4)   value .0380.
000110*
000120 01  TXH-Niit-Threshold-Values.
000130     03  filler  pic 9(9)  value 000200000.     *> Single
000140     03  filler  pic 9(9)  value 000250000.     *> Married-Joint
000150     03  filler  pic 9(9)  value 000125000.     *> Married-Separate
000160     03  filler  pic 9(9)  value 000200000.     *> Head-of-Household
000170*
000180 01  TXH-Niit-Threshold-Table redefines TXH-Niit-Threshold-Values.
000190     03  Nt-Threshold             pic 9(9)   occurs 4 times
000200                                  indexed by Nt-Ix.
000210*
000220 01  TXH-Loss-Limit-Values.
000230     03  filler  pic 9(7)v99  value 0003000.00.     *> Single
000240     03  filler  pic 9(7)v99  value 0003000.00.     *> Married-Joint
000250     03  filler  pic 9(7)v99  value 0001500.00.     *> Married-Separate
000260     03  filler  pic 9(7)v99  value 0003000.00.     *> Head-of-Household
000270*
000280 01  TXH-Loss-Limit-Table redefines TXH-Loss-Limit-Values.
000290     03  Ll-Limit                 pic 9(7)v99  occurs 4 times
000300                                  indexed by Ll-Ix.
