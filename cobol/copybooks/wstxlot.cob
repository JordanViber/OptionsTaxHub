000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR TAX-LOT TABLE AND LOTS-OUT FILE   *
000040*        Uses Lot-Ix as its subscript - built FIFO by symbol     *
000050*                                                               *
000060*****************************************************************
000070*  LOTS-OUT record size 96 bytes.
000080*
000090* 08/01/26 vbc - Created.
000100* 19/01/26 vbc - Added Lot-Wash-Disallowed for WASH-SALE basis bump.
000110* 02/02/26 vbc - Long-term flag re-derived as 88-level off Lot-LT-Flag.
000120*
000130 01  TXH-Lot-Record.
000140     03  Lot-Symbol               pic x(10).
000150     03  Lot-Quantity             pic 9(7)v9(4).
000160     03  Lot-Basis-Per-Share      pic 9(7)v9(4).
000170     03  Lot-Total-Basis          pic s9(9)v99.
000180     03  Lot-Purchase-Date        pic 9(8).
000190     03  Lot-Current-Price        pic 9(7)v99.
000200     03  Lot-Asset-Type           pic x.
000210     03  Lot-Unrealized-Pnl       pic s9(9)v99.
000220     03  Lot-Unrealized-Pnl-Pct   pic s9(5)v99.
000230     03  Lot-Holding-Days         pic s9(5).
000240     03  Lot-LT-Flag              pic x.
000250         88  Lot-Is-Long-Term         value "Y".
000260     03  Lot-Wash-Disallowed      pic 9(9)v99.
000270     03  filler                   pic x(6).
000280*
000290 01  TXH-Lot-Table.
000300     03  Lot-Tab-Count            pic 9(4)     comp.
000310     03  Lot-Tab-Entry            occurs 600 times
000320                                  indexed by Lot-Ix.
000330         05  LT-Symbol            pic x(10).
000340         05  LT-Quantity          pic 9(7)v9(4).
000350         05  LT-Basis-Per-Share   pic 9(7)v9(4).
000360         05  LT-Total-Basis       pic s9(9)v99.
000370         05  LT-Purchase-Date     pic 9(8).
000380         05  LT-Current-Price     pic 9(7)v99.
000390         05  LT-Asset-Type        pic x.
000400         05  LT-Unrealized-Pnl    pic s9(9)v99.
000410         05  LT-Unrealized-Pct    pic s9(5)v99.
000420         05  LT-Holding-Days      pic s9(5).
000430         05  LT-LT-Flag           pic x.
000440         05  LT-Wash-Disallowed   pic 9(9)v99.
000450*
000460 01  TXH-Lot-Table-Sequence redefines TXH-Lot-Table.
000470     03  filler                   pic 9(4)     comp.
000480     03  LS-Entry-Bytes           occurs 600 times
000490                                  pic x(96).
