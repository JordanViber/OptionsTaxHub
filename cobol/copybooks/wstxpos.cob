000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR TAX-POSITION TABLE                *
000040*        (Lots aggregated by symbol, first-seen order)          *
000050*                                                               *
000060*****************************************************************
000070*
000080* 09/01/26 vbc - Created.
000090* 21/01/26 vbc - Added Pos-Wash-Risk byte, req'd by report section 2.
000100*
000110 01  TXH-Position-Table.
000120     03  Pos-Tab-Count            pic 9(4)     comp.
000130     03  Pos-Tab-Entry            occurs 250 times
000140                                  indexed by Pos-Ix.
000150         05  PT-Symbol            pic x(10).
000160         05  PT-Quantity          pic 9(7)v9(4).
000170         05  PT-Avg-Cost-Basis    pic 9(7)v99.
000180         05  PT-Total-Cost-Basis  pic s9(9)v99.
000190         05  PT-Current-Price     pic 9(7)v99.
000200         05  PT-Market-Value      pic s9(9)v99.
000210         05  PT-Unrealized-Pnl    pic s9(9)v99.
000220         05  PT-Unrealized-Pct    pic s9(5)v99.
000230         05  PT-Earliest-Date     pic 9(8).
000240         05  PT-Holding-Days      pic s9(5).
000250         05  PT-LT-Flag           pic x.
000260             88  PT-Is-Long-Term      value "Y".
000270         05  PT-Asset-Type        pic x.
000280         05  PT-Wash-Risk         pic x.
000290             88  PT-At-Wash-Risk      value "Y".
000300*
000310 01  TXH-Position-Print-Line.
000320     03  PPL-Symbol               pic x(10).
000330     03  PPL-Quantity             pic zzzzzz9.9999.
000340     03  PPL-Avg-Basis            pic zzzzzz9.99.
000350     03  PPL-Current-Price        pic zzzzzz9.99.
000360     03  PPL-Market-Value         pic -zzzzzzzz9.99.
000370     03  PPL-Unrealized-Pnl       pic -zzzzzzzz9.99.
000380     03  PPL-Unrealized-Pct       pic -zzzz9.99.
000390     03  PPL-LT-Flag              pic x.
000400     03  PPL-Wash-Risk            pic x.
000410     03  filler                   pic x(11).
