000010*****************************************************************
000020*                                                               *
000030*  RECORD DEFINITION FOR TAX-PARAM FILE (TAXPROFILE-FILE)       *
000040*     Uses RRN = 1, one record read at Start of Job              *
000050*                                                               *
000060*****************************************************************
000070*  File size 40 bytes.
000080*
000090* 06/01/26 vbc - Created.
000100* 12/01/26 vbc - Added Prm-Run-Format, format choice now a run
000110*                parameter and not sniffed from a CSV header.
000120*
000130 01  TXH-Param-Record.
000140     03  Prm-Filing-Status        pic x.          *> S J M H
000150         88  Prm-Status-Single        value "S".
000160         88  Prm-Status-Joint         value "J".
000170         88  Prm-Status-Sep           value "M".
000180         88  Prm-Status-Hoh           value "H".
000190     03  Prm-Annual-Income        pic 9(9)v99.    *> def 75000.00
000200     03  Prm-Tax-Year             pic 9(4).       *> 2024-2026
000210     03  Prm-Run-Date             pic 9(8).       *> ccyymmdd
000220     03  Prm-Run-Format           pic x.          *> T=Transaction S=Snapshot
000230         88  Prm-Format-Trans         value "T".
000240         88  Prm-Format-Snap          value "S".
000250     03  filler                   pic x(15).
