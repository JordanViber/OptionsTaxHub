000010*****************************************************************
000020*                                                               *
000030*        RECORD DEFINITION FOR TAX-TRANS FILE                   *
000040*        (Brokerage Transaction History - one row per trade)    *
000050*                                                               *
000060*****************************************************************
000070*  File size 120 bytes.
000080*
000090* 07/01/26 vbc - Created for Tax Harvesting phase 1.
000100* 14/01/26 vbc - Added Trn-Asset-Type derived byte, tag SY-T014.
000110*
000120 01  TXH-Trans-Record.
000130     03  Trn-Activity-Date        pic 9(8).            *> ccyymmdd, required
000140     03  Trn-Process-Date         pic 9(8).            *> ccyymmdd, 0 = absent
000150     03  Trn-Settle-Date          pic 9(8).            *> ccyymmdd, 0 = absent
000160     03  Trn-Instrument           pic x(10).           *> ticker, upper-cased
000170     03  Trn-Description          pic x(40).           *> free text, opt sniff
000180     03  Trn-Code                 pic x(4).            *> BUY SELL STO BTC BTO STC OEXP
000190     03  Trn-Quantity             pic 9(7)v9(4).        *> abs shares/contracts
000200     03  Trn-Price                pic 9(7)v99.          *> abs price per share
000210     03  Trn-Amount               pic s9(9)v99.         *> neg for buys
000220     03  Trn-Asset-Type           pic x.                *> S = stock, O = option
000230     03  filler                   pic x(10).
000240*
000250 01  TXH-Trans-Table.
000260     03  Trn-Tab-Count            pic 9(4)     comp.
000270     03  Trn-Tab-Entry            occurs 2000 times
000280                                  indexed by Trn-Ix.
000290         05  TT-Activity-Date     pic 9(8).
000300         05  TT-Instrument        pic x(10).
000310         05  TT-Code              pic x(4).
000320             88  TT-Is-Buy            value "BUY " "BTO ".
000330             88  TT-Is-Sell           value "SELL" "STC ".
000340             88  TT-Is-Expire         value "OEXP".
000350             88  TT-Is-Open-Short     value "STO ".
000360             88  TT-Is-Close-Short    value "BTC ".
000370         05  TT-Quantity          pic 9(7)v9(4).
000380         05  TT-Price             pic 9(7)v99.
000390         05  TT-Amount            pic s9(9)v99.
000400         05  TT-Asset-Type        pic x.
000410         05  TT-Consumed-Qty      pic 9(7)v9(4).       *> WASH-SALE fifo work field
